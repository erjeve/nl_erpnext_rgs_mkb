000100*****************************************************************       
000110* SISTEMA.....: RGS - CLASSIFICACAO PLANO DE CONTAS HOLANDES            
000120* PROGRAMA....: RGS010                                                  
000130* FUNCAO......: LER O ARQUIVO MESTRE DE CLASSIFICACAO RGS (VERSAO       
000140*               3.7), VALIDAR CADA REGISTRO, DERIVAR OS ATRIBUTOS       
000150*               CONTABEIS (TIPO DE RELATORIO, TIPO RAIZ, TIPO DE        
000160*               CONTA, NATUREZA DEVEDORA/CREDORA), CALCULAR O           
000170*               CODIGO PAI E O INDICADOR DE GRUPO, GRAVAR O             
000180*               ARQUIVO ENRIQUECIDO E EMITIR O RELATORIO DE             
000190*               CONTROLE COM OS TOTAIS POR TIPO RAIZ E POR TIPO         
000200*               DE ENTIDADE.                                            
000210* ORIGEM......: TABELA RGS RECEBIDA DA COLIGADA DE ROTTERDAM P/         
000220*               ALIMENTAR O MODULO DE PLANO DE CONTAS DO SISTEMA        
000230*               CONTABIL CORPORATIVO.                                   
000240*****************************************************************       
000250 IDENTIFICATION DIVISION.                                               
000260 PROGRAM-ID.    RGS010.                                                 
000270 AUTHOR.        H-BRANDSMA.                                             
000280 INSTALLATION.  ELDORADO - C.P.D.                                       
000290 DATE-WRITTEN.  MARCO DE 1986.                                          
000300 DATE-COMPILED.                                                         
000310 SECURITY.      USO INTERNO.                                            
000320*****************************************************************       
000330*                     HISTORICO DE ALTERACOES                           
000340*-----------------------------------------------------------------      
000350* DATA      PROG  CHAMADO   DESCRICAO                                   
000360*-----------------------------------------------------------------      
000370* 03/86     HB    --------  VERSAO INICIAL - LEITURA E GRAVACAO         
000380*                           DO ARQUIVO BANCO SEQUENCIAL.                
000390* 11/86     HB    CH-0042   INCLUIDA VALIDACAO DE CHAVE E DE            
000400*                           SITUACAO DO REGISTRO.                       
000410* 05/88     JS    CH-0119   INCLUIDO CALCULO DE CODIGO PAI POR          
000420*                           NIVEL HIERARQUICO (4 NIVEIS).               
000430* 09/89     JS    CH-0147   RELATORIO DE CONTROLE PASSA A EMITIR        
000440*                           TOTAIS POR CONTA.                           
000450* 02/91     RFM   CH-0203   INCLUIDA FAIXA DE NIVEIS 1 A 5 (ANTES       
000460*                           SO HAVIA 1 A 4).                            
000470* 07/92     RFM   CH-0255   AJUSTE NO ZERO-FILL DO NUMERO DE            
000480*                           CONTA PARA 5 POSICOES.                      
000490* 04/94     MTX   CH-0318   NOVA FAIXA DE CODIGOS DE PASSIVO E          
000500*                           PATRIMONIO (GRUPOS B).                      
000510* 10/95     MTX   CH-0340   INCLUIDA DERIVACAO DO TIPO DE CONTA         
000520*                           (BANCO, FORNECEDOR, IMOBILIZADO ETC).       
000530* 06/97     CLS   CH-0402   REVISAO GERAL DAS PALAVRAS-CHAVE DE         
000540*                           DESCRICAO PARA CLASSIFICACAO RAIZ.          
000550* 01/99     CLS   CH-0455   AJUSTE ANO 2000 - CAMPO RGS-VERSIE          
000560*                           REVISTO P/ NAO DEPENDER DE SEC.AAAA.        
000570* 08/99     CLS   CH-0461   TESTES DE VIRADA DE SECULO CONCLUIDOS       
000580*                           SEM PENDENCIAS.                             
000590* 03/01     PDK   CH-0498   RGS PASSA DA VERSAO 3.5 PARA 3.7 -          
000600*                           NOVOS PREFIXOS DE DESPESA INCLUIDOS.        
000610* 11/03     PDK   CH-0533   RELATORIO DE CONTROLE AMPLIADO P/           
000620*                           TOTAIS DE APLICABILIDADE POR ENTIDADE       
000630*                           (ZZP/EZ/BV/SVC).                            
000640*****************************************************************       
000650 ENVIRONMENT DIVISION.                                                  
000660 CONFIGURATION SECTION.                                                 
000670 SPECIAL-NAMES.                                                         
000680     C01 IS TOP-OF-FORM.                                                
000690 INPUT-OUTPUT SECTION.                                                  
000700 FILE-CONTROL.                                                          
000710     SELECT RGS-ENTRADA  ASSIGN TO RGSIN                                
000720            ORGANIZATION IS LINE SEQUENTIAL                             
000730            FILE STATUS  IS FS-ENTRADA.                                 
000740                                                                        
000750     SELECT RGS-SAIDA    ASSIGN TO RGSOUT                               
000760            ORGANIZATION IS LINE SEQUENTIAL                             
000770            FILE STATUS  IS FS-SAIDA.                                   
000780                                                                        
000790     SELECT RELATO       ASSIGN TO PRINTER                              
000800            FILE STATUS  IS FS-RELATO.                                  
000810                                                                        
000820 DATA DIVISION.                                                         
000830 FILE SECTION.                                                          
000840*****************************************************************       
000850* ARQUIVO DE ENTRADA - TABELA RGS 3.7 RECEBIDA DA COLIGADA              
000860*****************************************************************       
000870 FD  RGS-ENTRADA                                                        
000880     LABEL RECORD IS STANDARD                                           
000890     VALUE OF FILE-ID IS "RGSIN.DAT".                                   
000900 01  REG-RGS-IN.                                                        
000910* CODIGO RGS DA CONTA - 1O CARATER "B" (BALANCO) OU "W" (RESULTADO).    
000920     03 IN-CODE              PIC X(20).                                 
000930* DESCRICAO (OMSCHRIJVING) DA CONTA EM HOLANDES - USADA PELO MAPPER.    
000940     03 IN-OMSKORT            PIC X(60).                                
000950* NUMERO DA CONTA NO PLANO CORPORATIVO (PODE VIR COM BRANCO A ESQU).    
000960     03 IN-REKNR              PIC X(05).                                
000970* NATUREZA DEVEDORA (D) OU CREDORA (C) DA CONTA.                        
000980     03 IN-DC                 PIC X(01).                                
000990        88 DC-88              VALUE "D" "C" " ".                        
001000* NIVEL HIERARQUICO DO CODIGO (1 A 4 = GRUPO, 5 = CONTA-FOLHA).         
001010     03 IN-NIVO               PIC 9(01).                                
001020        88 NIVO-88            VALUE 1 2 3 4 5.                          
001030* APLICA A EMPRESARIO INDIVIDUAL (ZELFSTANDIGE ZONDER PERSONEEL).       
001040     03 IN-ZZP                PIC X(01).                                
001050        88 ZZP-88             VALUE "J" "P" "N".                        
001060* APLICA A FIRMA INDIVIDUAL (EENMANSZAAK).                              
001070     03 IN-EZ                 PIC X(01).                                
001080        88 EZ-88              VALUE "J" "P" "N".                        
001090* APLICA A SOCIEDADE LIMITADA (BESLOTEN VENNOOTSCHAP).                  
001100     03 IN-BV                 PIC X(01).                                
001110        88 BV-88              VALUE "J" "P" "N".                        
001120* APLICA A PRESTADOR DE SERVICO (SERVICEVERLENER).                      
001130     03 IN-SVC                PIC X(01).                                
001140        88 SVC-88             VALUE "J" "P" "N".                        
001150* SITUACAO DA CONTA NA TABELA DE ORIGEM ("A" = ATIVA).                  
001160     03 IN-STATUS             PIC X(01).                                
001170        88 STATUS-88          VALUE "A".                                
001180* VERSAO DA TABELA RGS EM QUE ESTE REGISTRO FOI GERADO.                 
001190     03 IN-VERSIE             PIC X(05).                                
001200* CHAVE DE ORDENACAO USADA PELA COLIGADA NA EXTRACAO ORIGINAL.          
001210     03 IN-SORT               PIC X(10).                                
001220     03 FILLER                PIC X(03).                                
001230                                                                        
001240* VISAO ALTERNATIVA P/ TESTE DE PREFIXO (4 1OS CARACT.DO CODIGO)        
001250 01  REG-RGS-IN-PREFIXO REDEFINES REG-RGS-IN.                           
001260     03 INP-PREFIXO4          PIC X(04).                                
001270     03 INP-RESTO             PIC X(16).                                
001280     03 FILLER                PIC X(90).                                
001290                                                                        
001300* VISAO ALTERNATIVA - FLAGS DE APLICABILIDADE COMO TABELA (4 POS)       
001310 01  REG-RGS-IN-FLAGS REDEFINES REG-RGS-IN.                             
001320     03 FILLER                PIC X(87).                                
001330     03 INF-FLAG-ENTIDADE     PIC X OCCURS 4.                           
001340     03 FILLER                PIC X(19).                                
001350                                                                        
001360*****************************************************************       
001370* ARQUIVO DE SAIDA - TABELA RGS ENRIQUECIDA P/ O MODULO CONTABIL        
001380*****************************************************************       
001390 FD  RGS-SAIDA                                                          
001400     LABEL RECORD IS STANDARD                                           
001410     VALUE OF FILE-ID IS "RGSOUT.DAT".                                  
001420 01  REG-RGS-OUT.                                                       
001430* BLOCO DE CAMPOS ORIGINAIS - REPASSADOS SEM ALTERACAO (VALIDO OU       
001440* REJEITADO).                                                           
001450     03 OT-CODE               PIC X(20).                                
001460     03 OT-OMSKORT             PIC X(60).                               
001470     03 OT-REKNR               PIC X(05).                               
001480     03 OT-DC                  PIC X(01).                               
001490     03 OT-NIVO                PIC 9(01).                               
001500     03 OT-ZZP                 PIC X(01).                               
001510     03 OT-EZ                  PIC X(01).                               
001520     03 OT-BV                  PIC X(01).                               
001530     03 OT-SVC                 PIC X(01).                               
001540     03 OT-STATUS              PIC X(01).                               
001550     03 OT-VERSIE              PIC X(05).                               
001560     03 OT-SORT                PIC X(10).                               
001570     03 FILLER                 PIC X(03).                               
001580* BLOCO DE CAMPOS ENRIQUECIDOS - SO PREENCHIDOS SE O REGISTRO FOR       
001590* VALIDO (REJEITADO FICA EM BRANCO).                                    
001600     03 OUT-REKNR              PIC X(05).                               
001610     03 OUT-COD-PAI            PIC X(20).                               
001620     03 OUT-IND-GRUPO          PIC X(01).                               
001630     03 OUT-TIPO-RELATORIO     PIC X(16).                               
001640     03 OUT-TIPO-RAIZ          PIC X(10).                               
001650     03 OUT-TIPO-CONTA         PIC X(16).                               
001660     03 OUT-NATUREZA           PIC X(06).                               
001670     03 OUT-IND-VALIDO         PIC X(01).                               
001680                                                                        
001690                                                                        
001700*****************************************************************       
001710* LINHAS DO RELATORIO DE CONTROLE (132 COLUNAS)                         
001720*****************************************************************       
001730 FD  RELATO                                                             
001740     LABEL RECORD IS OMITTED.                                           
001750 01  REG-RELATO.                                                        
001760     03 FILLER                 PIC X(132).                              
001770                                                                        
001780 WORKING-STORAGE SECTION.                                               
001790 77 FS-ENTRADA              PIC X(02) VALUE SPACES.                     
001800 77 FS-SAIDA                PIC X(02) VALUE SPACES.                     
001810 77 FS-RELATO               PIC X(02) VALUE SPACES.                     
001820 77 WS-FIM-ARQUIVO          PIC 9     COMP VALUE ZERO.                  
001830 77 WS-SUBSCRITO            PIC 9(02) COMP VALUE ZERO.                  
001840 77 WS-TAM-CODIGO           PIC 9(02) COMP VALUE ZERO.                  
001850 77 WS-CONTA-PALAVRA        PIC 9(03) COMP VALUE ZERO.                  
001860 77 WS-LIMPA                PIC X(80) VALUE SPACES.                     
001870                                                                        
001880* AREA DE TRABALHO P/ TESTE DE PALAVRAS-CHAVE NA DESCRICAO              
001890 01 WS-DESCRICAO-MIN.                                                   
001900    03 WS-OMSKORT-MIN        PIC X(60) VALUE SPACES.                    
001910    03 FILLER                PIC X(01) VALUE SPACE.                     
001920                                                                        
001930                                                                        
001940 01 WS-TOTAIS-RELATORIO.                                                
001950    03 TOT-LIDOS             PIC 9(07) COMP VALUE ZERO.                 
001960    03 TOT-GRAVADOS          PIC 9(07) COMP VALUE ZERO.                 
001970    03 TOT-REJEITADOS        PIC 9(07) COMP VALUE ZERO.                 
001980    03 TOT-ATIVO             PIC 9(07) COMP VALUE ZERO.                 
001990    03 TOT-PASSIVO           PIC 9(07) COMP VALUE ZERO.                 
002000    03 TOT-PATRIMONIO        PIC 9(07) COMP VALUE ZERO.                 
002010    03 TOT-RECEITA           PIC 9(07) COMP VALUE ZERO.                 
002020    03 TOT-DESPESA           PIC 9(07) COMP VALUE ZERO.                 
002030    03 TOT-ZZP               PIC 9(07) COMP VALUE ZERO.                 
002040    03 TOT-EZ                PIC 9(07) COMP VALUE ZERO.                 
002050    03 TOT-BV                PIC 9(07) COMP VALUE ZERO.                 
002060    03 TOT-SVC               PIC 9(07) COMP VALUE ZERO.                 
002070    03 FILLER                PIC X(04) VALUE SPACES.                    
002080                                                                        
002090* VISAO EM TABELA DOS 12 ACUMULADORES, USADA SO P/ ZERAR NO INICIO      
002100 01 WS-TOTAIS-TABELA REDEFINES WS-TOTAIS-RELATORIO.                     
002110    03 TOT-ACUM OCCURS 12    PIC 9(07) COMP.                            
002120    03 FILLER                PIC X(04).                                 
002130                                                                        
002140* CAMPOS DE TRABALHO P/ DERIVACAO (MAPPER)                              
002150 77 WS-REPORT-TYPE           PIC X(16) VALUE SPACES.                    
002160 77 WS-ROOT-TYPE             PIC X(10) VALUE SPACES.                    
002170 77 WS-ACCT-TYPE             PIC X(16) VALUE SPACES.                    
002180 77 WS-NATUREZA              PIC X(06) VALUE SPACES.                    
002190 77 WS-COD-PAI               PIC X(20) VALUE SPACES.                    
002200 77 WS-IND-GRUPO             PIC X(01) VALUE SPACES.                    
002210 77 WS-REKNR-5               PIC X(05) VALUE SPACES.                    
002220 77 WS-REKNR-NUM             PIC 9(05) VALUE ZERO.                      
002230 77 WS-REKNR-INVALIDO        PIC X(01) VALUE "N".                       
002240    88 REKNR-INVALIDO-88     VALUE "Y".                                 
002250 77 WS-IND-VALIDO            PIC X(01) VALUE SPACES.                    
002260                                                                        
002270* LINHAS IMPRESSAS DO RELATORIO DE CONTROLE                             
002280 01 LINHA-CABEC1.                                                       
002290    03 FILLER PIC X(04) VALUE SPACES.                                   
002300    03 FILLER PIC X(40) VALUE                                           
002310       "SISTEMA RGS - CLASSIFICACAO PLANO CONTAS".                      
002320    03 FILLER PIC X(20) VALUE SPACES.                                   
002330    03 FILLER PIC X(14) VALUE "VERSAO RGS : ".                          
002340    03 L1-VERSAO   PIC X(05).                                           
002350    03 FILLER PIC X(49) VALUE SPACES.                                   
002360                                                                        
002370 01 LINHA-CABEC2.                                                       
002380    03 FILLER PIC X(04) VALUE SPACES.                                   
002390    03 FILLER PIC X(39) VALUE                                           
002400       "RGS010 - RELATORIO DE CONTROLE DO LOTE".                        
002410    03 FILLER PIC X(89) VALUE SPACES.                                   
002420                                                                        
002430 01 LINHA-TRACO.                                                        
002440    03 FILLER PIC X(132) VALUE ALL "-".                                 
002450                                                                        
002460 01 LINHA-CONT1.                                                        
002470    03 FILLER PIC X(04) VALUE SPACES.                                   
002480    03 FILLER PIC X(30) VALUE "REGISTROS LIDOS.......:".                
002490    03 LC1-VALOR    PIC ZZZZZZ9.                                        
002500    03 FILLER PIC X(91) VALUE SPACES.                                   
002510                                                                        
002520 01 LINHA-CONT2.                                                        
002530    03 FILLER PIC X(04) VALUE SPACES.                                   
002540    03 FILLER PIC X(30) VALUE "REGISTROS GRAVADOS....:".                
002550    03 LC2-VALOR    PIC ZZZZZZ9.                                        
002560    03 FILLER PIC X(91) VALUE SPACES.                                   
002570                                                                        
002580 01 LINHA-CONT3.                                                        
002590    03 FILLER PIC X(04) VALUE SPACES.                                   
002600    03 FILLER PIC X(30) VALUE "REGISTROS REJEITADOS..:".                
002610    03 LC3-VALOR    PIC ZZZZZZ9.                                        
002620    03 FILLER PIC X(91) VALUE SPACES.                                   
002630                                                                        
002640 01 LINHA-DIST.                                                         
002650    03 FILLER PIC X(04) VALUE SPACES.                                   
002660    03 LD-ROTULO    PIC X(14) VALUE SPACES.                             
002670    03 FILLER PIC X(02) VALUE SPACES.                                   
002680    03 LD-VALOR     PIC ZZZZZZ9.                                        
002690    03 FILLER PIC X(105) VALUE SPACES.                                  
002700                                                                        
002710 01 LINHA-ENT.                                                          
002720    03 FILLER PIC X(04) VALUE SPACES.                                   
002730    03 LE-ROTULO    PIC X(05) VALUE SPACES.                             
002740    03 FILLER PIC X(12) VALUE " COM FLAG J:".                           
002750    03 LE-VALOR     PIC ZZZZZZ9.                                        
002760    03 FILLER PIC X(104) VALUE SPACES.                                  
002770                                                                        
002780 P000-INICIO.                                                           
002790* ROTINA PRINCIPAL DO RGS010 - CONTROLA TODO O FLUXO DO BATCH.          
002800* (ABRE, LACO DE LEITURA/PROCESSAMENTO, FECHA - PADRAO DO DEPARTAMENTO).
002810     PERFORM P010-ABRIR-ARQUIVOS THRU P010-SAIDA.                       
002820* LE O PRIMEIRO REGISTRO ANTES DE ENTRAR NO LACO DE PROCESSAMENTO.      
002830* (LEITURA ANTECIPADA - EVITA PROCESSAR UM ARQUIVO VAZIO).              
002840     PERFORM P020-LER-ENTRADA THRU P020-SAIDA.                          
002850* PROCESSA REGISTRO A REGISTRO ENQUANTO NAO CHEGAR O FIM DO ARQUIVO.    
002860* (WS-FIM-ARQUIVO LIGADO EM P110 QUANDO O READ DEVOLVER AT END).        
002870     PERFORM P100-PROCESSA-REGISTRO THRU P100-SAIDA                     
002880         UNTIL WS-FIM-ARQUIVO = 1.                                      
002890* FIM DE ARQUIVO - IMPRIME O RELATORIO DE CONTROLE E FECHA TUDO.        
002900* (UNICA SAIDA DO LACO PRINCIPAL - NAO HA OUTRO GO TO PARA FORA DELE).  
002910     PERFORM P900-ENCERRAMENTO THRU P900-SAIDA.                         
002920     STOP RUN.                                                          
002930                                                                        
002940*-----------------------------------------------------------------------
002950* ABERTURA DOS ARQUIVOS E ZERAGEM DOS ACUMULADORES DO RELATORIO         
002960* DE CONTROLE - PREPARA O AMBIENTE ANTES DO PRIMEIRO READ.              
002970*-----------------------------------------------------------------------
002980 P010-ABRIR-ARQUIVOS.                                                   
002990* ARQUIVO DE ENTRADA COM O MESTRE DO PLANO DE CONTAS A CLASSIFICAR.     
003000* (LAYOUT DESCRITO NO COPYBOOK DE ENTRADA, FD RGS-ENTRADA).             
003010     OPEN INPUT  RGS-ENTRADA.                                           
003020* ARQUIVO ENRIQUECIDO COM HIERARQUIA, TIPO E NATUREZA.                  
003030* (LAYOUT DESCRITO NO COPYBOOK DE SAIDA, FD RGS-SAIDA).                 
003040     OPEN OUTPUT RGS-SAIDA.                                             
003050* RELATORIO DE CONTROLE (LIDOS, GRAVADOS, REJEITADOS E DISTRIBUICAO).   
003060* (IMPRESSO NO ENCERRAMENTO, PARAGRAFO P900-ENCERRAMENTO).              
003070     OPEN OUTPUT RELATO.                                                
003080* PERCORRE O VETOR DE TOTAIS (12 POSICOES) ZERANDO UMA A UMA.           
003090* (NAO HA MOVE CORRESPONDING PARA VETOR - ZERA NA MARRA, POSICAO A POSIC
003100     PERFORM P011-ZERA-TOTAL THRU P011-SAIDA                            
003110         VARYING WS-SUBSCRITO FROM 1 BY 1                               
003120         UNTIL WS-SUBSCRITO > 12.                                       
003130 P010-SAIDA.                                                            
003140     EXIT.                                                              
003150                                                                        
003160* ZERA UM ACUMULADOR DO VETOR DE TOTAIS POR VEZ                         
003170* (WS-IND-ZERA CONTROLA QUAL DAS 12 POSICOES ESTA SENDO ZERADA).        
003180 P011-ZERA-TOTAL.                                                       
003190     MOVE ZERO TO TOT-ACUM (WS-SUBSCRITO).                              
003200 P011-SAIDA.                                                            
003210     EXIT.                                                              
003220                                                                        
003230*-----------------------------------------------------------------------
003240* LEITURA SEQUENCIAL DO ARQUIVO DE ENTRADA                              
003250* (UNICO PONTO DO PROGRAMA QUE EXECUTA O READ DE RGS-ENTRADA).          
003260*-----------------------------------------------------------------------
003270 P020-LER-ENTRADA.                                                      
003280* NO FIM DO ARQUIVO, LIGA O FLAG QUE ENCERRA O LACO PRINCIPAL.          
003290* (WS-FIM-ARQUIVO TESTADO NA CLAUSULA PERFORM UNTIL DE P000).           
003300     READ RGS-ENTRADA                                                   
003310         AT END                                                         
003320         MOVE 1 TO WS-FIM-ARQUIVO.                                      
003330 P020-SAIDA.                                                            
003340     EXIT.                                                              
003350                                                                        
003360*-----------------------------------------------------------------------
003370* PROCESSAMENTO DE CADA REGISTRO LIDO (VALIDADOR + MAPPER +             
003380* HIERARQUIA) E GRAVACAO DO REGISTRO ENRIQUECIDO                        
003390*-----------------------------------------------------------------------
003400 P100-PROCESSA-REGISTRO.                                                
003410* CONTA MAIS UM REGISTRO LIDO NO TOTAL GERAL DO RELATORIO.              
003420* (WS-TOTAL-LIDOS SAI NO BLOCO DE CONTADORES GERAIS DO RELATORIO).      
003430     ADD 1 TO TOT-LIDOS.                                                
003440* PARTE DE "NAO VALIDO" - SO VIRA "Y" SE PASSAR EM TODAS AS CRITICAS.   
003450* (WS-REGISTRO-VALIDO COMECA N E SO VIRA Y NO FIM DE P210).             
003460     MOVE "N" TO WS-IND-VALIDO.                                         
003470* VALIDADOR DE CONSISTENCIA DO REGISTRO (CODIGO, NIVO, DC, ENTIDADE).   
003480* (QUALQUER CRITICA REPROVADA DESVIA DIRETO PARA P220-REJEITADO).       
003490     PERFORM P200-VALIDAR THRU P200-SAIDA.                              
003500* REGISTRO REPROVADO NA CRITICA - DESVIA DIRETO PARA A REJEICAO.        
003510* (NAO PASSA PELO MAPEAMENTO NEM PELA HIERARQUIA - VAI DIRETO GRAVAR).  
003520     IF WS-IND-VALIDO NOT = "Y" GO TO P100-REJEITADO.                   
003530* MAPEIA O TIPO DE RELATORIO (BALANCO PATRIMONIAL OU RESULTADO).        
003540* (PRIMEIRO CARATER DO CODIGO RGS JA DIZ A QUAL DEMONSTRACAO PERTENCE). 
003550     PERFORM P300-MAPEAR-RELATORIO THRU P300-SAIDA.                     
003560* MAPEIA O TIPO RAIZ DA CONTA (ATIVO/PASSIVO/PATRIMONIO/RECEITA/DESPESA)
003570* (A ROTINA MAIS LONGA DO PROGRAMA - PREFIXO, PALAVRA-CHAVE E D/C).     
003580     PERFORM P310-MAPEAR-TIPO-RAIZ THRU P310-SAIDA.                     
003590* MAPEIA O SUBTIPO DA CONTA A PARTIR DO TIPO RAIZ JA CALCULADO.         
003600* (SUBTIPO E UM REFINAMENTO - SO EXISTE PARA ATIVO, PASSIVO E DESPESA). 
003610     PERFORM P320-MAPEAR-TIPO-CONTA THRU P320-SAIDA.                    
003620* MAPEIA A NATUREZA DEVEDORA/CREDORA (BALANCE-MUST-BE) DA CONTA.        
003630* (NATUREZA JA VEM PRONTA NO MESTRE RGS - SO TRADUZ O CODIGO D/C).      
003640     PERFORM P330-MAPEAR-NATUREZA THRU P330-SAIDA.                      
003650* CALCULA O CODIGO DO GRUPO-PAI NA HIERARQUIA DO PLANO DE CONTAS.       
003660* (USA REFERENCE MODIFICATION DIRETO EM IN-CODE, SEM CAMPO AUXILIAR).   
003670     PERFORM P400-CALCULA-COD-PAI THRU P400-SAIDA.                      
003680* CALCULA O INDICADOR DE CONTA-GRUPO (NIVO 1-4) OU CONTA-FOLHA (NIVO 5).
003690* (NIVO E A PROFUNDIDADE DA CONTA NA ARVORE DO PLANO RGS).              
003700     PERFORM P410-CALCULA-IND-GRUPO THRU P410-SAIDA.                    
003710* AJUSTA O NUMERO DA CONTA PARA O FORMATO NUMERICO DE 5 POSICOES.       
003720* (RESULTADO USADO SO PARA VALIDAR - A SAIDA GRAVA O CAMPO ORIGINAL).   
003730     PERFORM P420-ZERO-FILL-REKNR THRU P420-SAIDA.                      
003740* CONTA MAIS UM REGISTRO GRAVADO COM SUCESSO NO TOTAL GERAL.            
003750* (WS-TOTAL-GRAVADOS INCLUI VALIDO E REJEITADO - TUDO QUE FOI GRAVADO). 
003760     ADD 1 TO TOT-GRAVADOS.                                             
003770* ACUMULA OS TOTAIS DO RELATORIO DE CONTROLE POR TIPO E POR ENTIDADE.   
003780* (SO EXECUTA PARA REGISTRO VALIDO - REJEITADO NAO ENTRA NA DISTRIBUICAO
003790     PERFORM P500-ACUMULA-TOTAIS THRU P500-SAIDA.                       
003800* REGISTRO VALIDO - PULA O CONTADOR DE REJEITADOS E VAI DIRETO GRAVAR.  
003810* (UNICO GO TO QUE SALTA POR CIMA DE P240-CONTA-REJEITADO).             
003820     GO TO P100-GRAVA.                                                  
003830 P100-REJEITADO.                                                        
003840* CONTA MAIS UM REGISTRO REJEITADO NO TOTAL GERAL DO RELATORIO.         
003850* (WS-TOTAL-REJEITADOS SAI NO BLOCO DE CONTADORES GERAIS).              
003860     ADD 1 TO TOT-REJEITADOS.                                           
003870 P100-GRAVA.                                                            
003880* PONTO COMUM DE GRAVACAO - CAI AQUI TANTO O VALIDO QUANTO O REJEITADO. 
003890* (P600-GRAVA-SAIDA DECIDE INTERNAMENTE O QUE ENRIQUECER).              
003900     PERFORM P600-GRAVA-SAIDA THRU P600-SAIDA.                          
003910* LE O PROXIMO REGISTRO DE ENTRADA E VOLTA AO LACO PRINCIPAL.           
003920* (MESMO READ DE P110 - REUTILIZADO PARA NAO DUPLICAR O AT END).        
003930     PERFORM P020-LER-ENTRADA THRU P020-SAIDA.                          
003940 P100-SAIDA.                                                            
003950     EXIT.                                                              
003960                                                                        
003970*-----------------------------------------------------------------------
003980* VALIDADOR - QUALQUER FALHA REJEITA O REGISTRO (FLAG N)                
003990* (NAO HA CORRECAO AUTOMATICA - SO ACEITA OU REJEITA).                  
004000*-----------------------------------------------------------------------
004010 P200-VALIDAR.                                                          
004020* COMECA OTIMISTA - "Y" - E SO DESLIGA SE ACHAR ALGUMA INCONSISTENCIA.  
004030* (QUALQUER UMA DAS CRITICAS ABAIXO PODE DESLIGAR O FLAG).              
004040     MOVE "Y" TO WS-IND-VALIDO.                                         
004050* CODIGO RGS EM BRANCO NAO PODE SER CLASSIFICADO.                       
004060* (SEM CODIGO NAO HA COMO ACHAR TIPO RAIZ, SUBTIPO NEM PAI).            
004070     IF IN-CODE = SPACES MOVE "N" TO WS-IND-VALIDO.                     
004080* O PRIMEIRO CARATER DO CODIGO SO PODE SER "B" (BALANCO) OU "W" (WINST).
004090* (QUALQUER OUTRO CARATER NAO EXISTE NO PLANO-MODELO RGS).              
004100     IF IN-CODE (1:1) NOT = "B" AND IN-CODE (1:1) NOT = "W"             
004110         MOVE "N" TO WS-IND-VALIDO.                                     
004120* O NIVO TEM QUE ESTAR DENTRO DA FAIXA VALIDA DO 88-LEVEL NIVO-88.      
004130* (NIVO FORA DA FAIXA QUEBRARIA O CALCULO DO INDICADOR DE GRUPO).       
004140     IF NOT NIVO-88 MOVE "N" TO WS-IND-VALIDO.                          
004150* O INDICADOR DEVEDORA/CREDORA TEM QUE SER "D" OU "C" (88-LEVEL DC-88). 
004160* (USADO MAIS TARDE COMO DESEMPATE NO MAPEAMENTO DE TIPO RAIZ).         
004170     IF NOT DC-88 MOVE "N" TO WS-IND-VALIDO.                            
004180* OS FLAGS DE ENTIDADE (ZZP/EZ/BV/SVC) TEM QUE SER "S" OU "N".          
004190* (QUALQUER OUTRO VALOR INVALIDA O REGISTRO PARA A ENTIDADE).           
004200     IF NOT ZZP-88 OR NOT EZ-88 OR NOT BV-88 OR NOT SVC-88              
004210         MOVE "N" TO WS-IND-VALIDO.                                     
004220* FORCA O ZERO-FILL AGORA SO PARA TESTAR SE O NUMERO DA CONTA E VALIDO. 
004230* (O RESULTADO DESTE ZERO-FILL E DESCARTADO - E REFEITO EM P420).       
004240     PERFORM P420-ZERO-FILL-REKNR THRU P420-SAIDA.                      
004250* NUMERO DE CONTA QUE NAO VIROU NUMERICO NEM COM O AJUSTE REJEITA.      
004260* (88-LEVEL REKNR-INVALIDO-88 LIGADO DENTRO DE P420).                   
004270     IF REKNR-INVALIDO-88 MOVE "N" TO WS-IND-VALIDO.                    
004280 P200-SAIDA.                                                            
004290     EXIT.                                                              
004300                                                                        
004310*-----------------------------------------------------------------------
004320* MAPPER - TIPO DE RELATORIO (BALANCO OU RESULTADO)                     
004330* (PRIMEIRO DOS CINCO MAPEAMENTOS FEITOS PELO PROGRAMA).                
004340*-----------------------------------------------------------------------
004350 P300-MAPEAR-RELATORIO.                                                 
004360     MOVE SPACES TO WS-REPORT-TYPE.                                     
004370* CODIGO COMECANDO EM "B" PERTENCE AO BALANCO PATRIMONIAL.              
004380* (B = BALANS NO TERMO HOLANDES DA TABELA RGS).                         
004390     IF IN-CODE (1:1) = "B" MOVE "BALANCE SHEET" TO WS-REPORT-TYPE.     
004400* CODIGO COMECANDO EM "W" (WINST) PERTENCE A DEMONSTRACAO DE RESULTADO. 
004410* (WINST = LUCRO/RESULTADO NO TERMO HOLANDES DA TABELA RGS).            
004420     IF IN-CODE (1:1) = "W" MOVE "PROFIT AND LOSS" TO WS-REPORT-TYPE.   
004430* QUALQUER OUTRO CASO (NAO DEVERIA OCORRER APOS O VALIDADOR) CAI NO     
004440* BALANCO, POR SEGURANCA.                                               
004450     IF WS-REPORT-TYPE = SPACES                                         
004460         MOVE "BALANCE SHEET" TO WS-REPORT-TYPE.                        
004470 P300-SAIDA.                                                            
004480     EXIT.                                                              
004490                                                                        
004500*-----------------------------------------------------------------------
004510* MAPPER - TIPO RAIZ (MULTIFATOR: PREFIXO, PALAVRA-CHAVE, D/C)          
004520* (SEGUNDO MAPEAMENTO - O MAIS TRABALHOSO DOS CINCO).                   
004530*-----------------------------------------------------------------------
004540 P310-MAPEAR-TIPO-RAIZ.                                                 
004550     MOVE SPACES TO WS-ROOT-TYPE.                                       
004560* COPIA A DESCRICAO PARA MINUSCULAS ANTES DE PROCURAR PALAVRA-CHAVE,    
004570* PARA NAO DEPENDER DE COMO O DIGITADOR ESCREVEU NA ORIGEM.             
004580     MOVE IN-OMSKORT TO WS-OMSKORT-MIN.                                 
004590     INSPECT WS-OMSKORT-MIN CONVERTING                                  
004600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                                   
004610         TO "abcdefghijklmnopqrstuvwxyz".                               
004620* GRUPOS DO BALANCO TEM ROTINA PROPRIA (PREFIXO TEM PRIORIDADE).        
004630* (P320-CONTA-ATIVO E P320-CONTA-PASSIVO RESOLVEM O GRUPO B).           
004640     IF IN-CODE (1:1) = "B" GO TO P310-RAIZ-B.                          
004650* GRUPOS DO RESULTADO (WINST) TAMBEM TEM ROTINA PROPRIA.                
004660* (P320-CONTA-DESPESA E O DESEMPATE DE RECEITA RESOLVEM O GRUPO W).     
004670     IF IN-CODE (1:1) = "W" GO TO P310-RAIZ-W.                          
004680* NENHUM DOS DOIS (NAO DEVE OCORRER) - RESOLVE NA MARRA PELO D/C:       
004690* DEVEDORA VIRA ATIVO, CREDORA VIRA PASSIVO, SENAO FICA ATIVO.          
004700     IF IN-DC = "D" MOVE "ASSET" TO WS-ROOT-TYPE.                       
004710* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
004720* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
004730     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
004740     IF IN-DC = "C" MOVE "LIABILITY" TO WS-ROOT-TYPE.                   
004750     IF WS-ROOT-TYPE = SPACES MOVE "ASSET" TO WS-ROOT-TYPE.             
004760* NAO HA MAIS FATOR A TESTAR NESTE GRUPO - ENCERRA A ROTINA.            
004770* (PARAGRAFO-EXIT SO EXISTE PARA O GO TO VOLTAR AO CHAMADOR).           
004780     GO TO P310-SAIDA.                                                  
004790                                                                        
004800* GRUPOS B (BALANCO) - PREFIXO DO CODIGO TEM PRIORIDADE SOBRE           
004810* PALAVRA-CHAVE DA DESCRICAO, QUE TEM PRIORIDADE SOBRE D/C              
004820 P310-RAIZ-B.                                                           
004830* 1O FATOR: OS 4 PRIMEIROS CARATERES DO CODIGO (INP-PREFIXO4) JA        
004840* IDENTIFICAM O GRUPO NOS PLANOS-MODELO MAIS COMUNS DA RGS.             
004850* PREFIXOS DE DIVIDA/CREDOR/PROVISAO/IMPOSTO/HIPOTECA = PASSIVO.        
004860* (MESMOS PREFIXOS QUE APARECEM NAS PALAVRAS-CHAVE MAIS ABAIXO).        
004870     IF INP-PREFIXO4 = "BLas" OR "BKor" OR "BKre" OR "BVer"             
004880         OR "BBel" OR "BHyp" OR "BLen"                                  
004890         MOVE "LIABILITY" TO WS-ROOT-TYPE.                              
004900* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
004910* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
004920     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
004930* PREFIXOS DE PATRIMONIO/CAPITAL/RESERVA/LUCRO = PATRIMONIO LIQUIDO.    
004940* (GRUPO EQUITY - NAO SE CONFUNDE COM PASSIVO DE TERCEIROS).            
004950     IF INP-PREFIXO4 = "BEig" OR "BKap" OR "BRes" OR "BWin"             
004960         MOVE "EQUITY" TO WS-ROOT-TYPE.                                 
004970* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
004980* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
004990     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
005000* PREFIXOS DE IMOBILIZADO/FINANCEIRO/ESTOQUE/CAIXA/BANCO = ATIVO.       
005010* (COBRE A MAIORIA DAS CONTAS DE ATIVO DO PLANO-MODELO RGS).            
005020     IF INP-PREFIXO4 = "BIva" OR "BMva" OR "BFin" OR "BVor"             
005030         OR "BEff" OR "BLiq" OR "BKas" OR "BBan"                        
005040         OR "BGir" OR "BSpa" OR "BVoo"                                  
005050         MOVE "ASSET" TO WS-ROOT-TYPE.                                  
005060* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
005070* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
005080     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
005090* 2O FATOR: SEM PREFIXO CONHECIDO E SEM DESCRICAO, NAO HA PALAVRA-CHAVE 
005100* A PROCURAR - VAI DIRETO PARA O DESEMPATE PELO D/C.                    
005110     IF WS-OMSKORT-MIN (1:60) = SPACES GO TO P310-RAIZ-B-DC.            
005120* PROCURA PALAVRAS-CHAVE DE PASSIVO NA DESCRICAO, UMA A UMA, PARANDO    
005130* NA PRIMEIRA QUE ACHAR (CONTADOR WS-CONTA-PALAVRA SO E ZERO ANTES).    
005140     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
005150* "SCHULD" = DIVIDA (TERMO GENERICO DE PASSIVO EM HOLANDES).            
005160* (PRIMEIRA PALAVRA-CHAVE TESTADA - A MAIS FREQUENTE NA DESCRICAO).     
005170     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
005180         FOR ALL "schuld".                                              
005190* SE NAO ACHOU "SCHULD", TENTA "CREDITEUR" (CREDOR).                    
005200* (MESMO RADICAL USADO TAMBEM NO GRUPO PATRIMONIO MAIS ABAIXO).         
005210     IF WS-CONTA-PALAVRA = ZERO                                         
005220         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
005230         FOR ALL "crediteur".                                           
005240* SENAO, "VERSCHULDIGD" (DEVIDO/A PAGAR).                               
005250* (PARTICIPIO COMUM EM DESCRICOES DE OBRIGACAO A PAGAR).                
005260     IF WS-CONTA-PALAVRA = ZERO                                         
005270         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
005280         FOR ALL "verschuldigd".                                        
005290* SENAO, "VOORZIENING" (PROVISAO).                                      
005300* (PROVISAO P/ RISCOS, GARANTIAS OU REESTRUTURACAO).                    
005310     IF WS-CONTA-PALAVRA = ZERO                                         
005320         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
005330         FOR ALL "voorziening".                                         
005340* SENAO, "BELASTING" (IMPOSTO A PAGAR).                                 
005350* (TERMO GENERICO - IR, BTW, ETC.).                                     
005360     IF WS-CONTA-PALAVRA = ZERO                                         
005370         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
005380         FOR ALL "belasting".                                           
005390* SENAO, "BTW" (IMPOSTO SOBRE VALOR AGREGADO HOLANDES).                 
005400* (EQUIVALENTE AO ICMS/IPI NO PLANO BRASILEIRO).                        
005410     IF WS-CONTA-PALAVRA = ZERO                                         
005420         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
005430         FOR ALL "btw".                                                 
005440* SENAO, "HYPOTHEEK" (HIPOTECA).                                        
005450* (FINANCIAMENTO DE IMOVEL DE LONGO PRAZO).                             
005460     IF WS-CONTA-PALAVRA = ZERO                                         
005470         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
005480         FOR ALL "hypotheek".                                           
005490* POR FIM, "LENING" (EMPRESTIMO).                                       
005500* (ULTIMA TENTATIVA ANTES DE DESISTIR DO GRUPO PASSIVO).                
005510     IF WS-CONTA-PALAVRA = ZERO                                         
005520         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
005530         FOR ALL "lening".                                              
005540* ALGUMA DAS PALAVRAS ACIMA APARECEU NA DESCRICAO - E PASSIVO.          
005550* (WS-CONTA-PALAVRA MAIOR QUE ZERO INDICA QUE UMA DELAS BATEU).         
005560     IF WS-CONTA-PALAVRA NOT = ZERO                                     
005570         MOVE "LIABILITY" TO WS-ROOT-TYPE.                              
005580* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
005590* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
005600     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
005610* NAO BATEU PASSIVO - TENTA AS PALAVRAS-CHAVE DE PATRIMONIO LIQUIDO.    
005620* (ZERA O CONTADOR DE NOVO ANTES DE COMECAR A PROCURAR).                
005630     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
005640* "EIGEN VERMOGEN" = PATRIMONIO LIQUIDO (TERMO-MAE DO GRUPO).           
005650* (LITERALMENTE "PATRIMONIO PROPRIO" NO HOLANDES CONTABIL).             
005660     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
005670         FOR ALL "eigen vermogen".                                      
005680* SENAO, "KAPITAAL" (CAPITAL SOCIAL).                                   
005690* (CAPITAL INTEGRALIZADO PELOS SOCIOS/ACIONISTAS).                      
005700     IF WS-CONTA-PALAVRA = ZERO                                         
005710         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
005720         FOR ALL "kapitaal".                                            
005730* SENAO, "RESERVE" (RESERVA).                                           
005740* (RESERVA DE LUCROS OU DE CAPITAL).                                    
005750     IF WS-CONTA-PALAVRA = ZERO                                         
005760         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
005770         FOR ALL "reserve".                                             
005780* POR FIM, "WINST" (LUCRO ACUMULADO).                                   
005790* (ULTIMA TENTATIVA ANTES DE DESISTIR DO GRUPO PATRIMONIO).             
005800     IF WS-CONTA-PALAVRA = ZERO                                         
005810         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
005820         FOR ALL "winst".                                               
005830* ACHOU ALGUMA PALAVRA DE PATRIMONIO LIQUIDO - CLASSIFICA EQUITY.       
005840* (MESMO PADRAO DO GRUPO PASSIVO - CONTADOR MAIOR QUE ZERO).            
005850     IF WS-CONTA-PALAVRA NOT = ZERO                                     
005860         MOVE "EQUITY" TO WS-ROOT-TYPE.                                 
005870* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
005880* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
005890     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
005900* NEM PASSIVO NEM PATRIMONIO - TENTA AS PALAVRAS-CHAVE DE ATIVO.        
005910* (ULTIMA FAMILIA DE PALAVRAS-CHAVE ANTES DO DESEMPATE FINAL).          
005920     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
005930* "ACTIVA" = ATIVO (TERMO GENERICO).                                    
005940* (COGNATO DIRETO COM O PORTUGUES - RARO NESTA TABELA).                 
005950     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
005960         FOR ALL "activa".                                              
005970* SENAO, "VORDERING" (CREDITO A RECEBER).                               
005980* (TERMO GENERICO DE DIREITO A RECEBER).                                
005990     IF WS-CONTA-PALAVRA = ZERO                                         
006000         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
006010         FOR ALL "vordering".                                           
006020* SENAO, "LIQUIDE" (LIQUIDO/DISPONIVEL).                                
006030* (DISPONIBILIDADES EM GERAL).                                          
006040     IF WS-CONTA-PALAVRA = ZERO                                         
006050         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
006060         FOR ALL "liquide".                                             
006070* SENAO, "KAS" (CAIXA).                                                 
006080* (NUMERARIO EM ESPECIE).                                               
006090     IF WS-CONTA-PALAVRA = ZERO                                         
006100         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
006110         FOR ALL "kas".                                                 
006120* SENAO, "BANK" (BANCO).                                                
006130* (SALDO EM CONTA BANCARIA).                                            
006140     IF WS-CONTA-PALAVRA = ZERO                                         
006150         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
006160         FOR ALL "bank".                                                
006170* SENAO, "GIRO" (CONTA-CORRENTE).                                       
006180* (CONTA-CORRENTE BANCARIA HOLANDESA).                                  
006190     IF WS-CONTA-PALAVRA = ZERO                                         
006200         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
006210         FOR ALL "giro".                                                
006220* SENAO, "EFFECTEN" (TITULOS/APLICACOES).                               
006230* (TITULOS E VALORES MOBILIARIOS).                                      
006240     IF WS-CONTA-PALAVRA = ZERO                                         
006250         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
006260         FOR ALL "effecten".                                            
006270* SENAO, "VOORRADEN" (ESTOQUES).                                        
006280* (MERCADORIAS, MATERIA-PRIMA OU PRODUTO ACABADO).                      
006290     IF WS-CONTA-PALAVRA = ZERO                                         
006300         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
006310         FOR ALL "voorraden".                                           
006320* POR FIM, "DEBITEUREN" (CLIENTES/DEVEDORES).                           
006330* (ULTIMA TENTATIVA ANTES DE DESISTIR DO GRUPO ATIVO).                  
006340     IF WS-CONTA-PALAVRA = ZERO                                         
006350         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
006360         FOR ALL "debiteuren".                                          
006370* ACHOU ALGUMA PALAVRA DE ATIVO - CLASSIFICA ASSET.                     
006380* (TERCEIRA E ULTIMA FAMILIA DE PALAVRA-CHAVE DO GRUPO B).              
006390     IF WS-CONTA-PALAVRA NOT = ZERO                                     
006400         MOVE "ASSET" TO WS-ROOT-TYPE.                                  
006410* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
006420* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
006430     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
006440                                                                        
006450* 3O FATOR (DESEMPATE FINAL) - NENHUM PREFIXO NEM PALAVRA-CHAVE BATEU,  
006460* RESOLVE PELO INDICADOR DEVEDORA/CREDORA DO REGISTRO.                  
006470 P310-RAIZ-B-DC.                                                        
006480* NATUREZA DEVEDORA NO GRUPO B SEM OUTRA PISTA - ASSUME ATIVO.          
006490* (REGRA CONTABIL BASICA - DEBITO AUMENTA CONTA DE ATIVO).              
006500     IF IN-DC = "D" MOVE "ASSET" TO WS-ROOT-TYPE.                       
006510* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
006520* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
006530     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
006540* SE NAO FOR CREDORA TAMBEM, CAI DIRETO NO DEFAULT (NAO DEVE OCORRER).  
006550* (SO ACONTECE SE O CAMPO DC VIER FORA DO 88-LEVEL - JA BLOQUEADO EM P20
006560     IF IN-DC NOT = "C" GO TO P310-RAIZ-B-DEFAULT.                      
006570* NATUREZA CREDORA - PRECISA DISTINGUIR PATRIMONIO LIQUIDO DE PASSIVO   
006580* PELA MESMA FAMILIA DE PALAVRAS-CHAVE USADA NO 2O FATOR ACIMA.         
006590     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
006600* "EIGEN" (PROPRIO, COMO EM "EIGEN VERMOGEN").                          
006610* (RAIZ DA EXPRESSAO "EIGEN VERMOGEN" = PATRIMONIO LIQUIDO).            
006620     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
006630         FOR ALL "eigen".                                               
006640* SENAO, "KAPITAAL".                                                    
006650* (CAPITAL SOCIAL).                                                     
006660     IF WS-CONTA-PALAVRA = ZERO                                         
006670         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
006680         FOR ALL "kapitaal".                                            
006690* SENAO, "RESERVE".                                                     
006700* (RESERVA DE LUCROS OU DE CAPITAL).                                    
006710     IF WS-CONTA-PALAVRA = ZERO                                         
006720         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
006730         FOR ALL "reserve".                                             
006740* POR FIM, "WINST".                                                     
006750* (LUCRO ACUMULADO).                                                    
006760     IF WS-CONTA-PALAVRA = ZERO                                         
006770         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
006780         FOR ALL "winst".                                               
006790* BATEU ALGUMA - PATRIMONIO LIQUIDO; CASO CONTRARIO, PASSIVO COMUM      
006800* (UNICO ELSE DO PROGRAMA - AS DUAS SAIDAS SAO IGUALMENTE PROVAVEIS).   
006810     IF WS-CONTA-PALAVRA NOT = ZERO                                     
006820         MOVE "EQUITY" TO WS-ROOT-TYPE                                  
006830     ELSE                                                               
006840         MOVE "LIABILITY" TO WS-ROOT-TYPE.                              
006850 P310-RAIZ-B-DEFAULT.                                                   
006860* REDE DE SEGURANCA - SE NADA FICOU RESOLVIDO, ASSUME ATIVO.            
006870* (NUNCA DEVERIA CHEGAR AQUI SE O VALIDADOR FEZ O TRABALHO DELE).       
006880     IF WS-ROOT-TYPE = SPACES MOVE "ASSET" TO WS-ROOT-TYPE.             
006890* NAO HA MAIS FATOR A TESTAR NESTE GRUPO - ENCERRA A ROTINA.            
006900* (PARAGRAFO-EXIT SO EXISTE PARA O GO TO VOLTAR AO CHAMADOR).           
006910     GO TO P310-SAIDA.                                                  
006920                                                                        
006930* GRUPOS W (RESULTADO) - MESMA PRIORIDADE: PREFIXO, PALAVRA-CHAVE,      
006940* D/C                                                                   
006950 P310-RAIZ-W.                                                           
006960* PREFIXOS "WOMZ"/"WOPB" (FATURAMENTO/RECEITA) = INCOME.                
006970* (PREFIXO TEM PRIORIDADE SOBRE A PALAVRA-CHAVE DA DESCRICAO).          
006980     IF INP-PREFIXO4 = "WOmz" OR "WOpb"                                 
006990         MOVE "INCOME" TO WS-ROOT-TYPE.                                 
007000* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
007010* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
007020     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
007030* PREFIXOS DE CUSTO/DESPESA/IMPOSTO/SALARIO/ALUGUEL = EXPENSE.          
007040* (MESMA LOGICA DE PREFIXO JA USADA NO GRUPO B ACIMA).                  
007050     IF INP-PREFIXO4 = "WKos" OR "WAfs" OR "WBel" OR "WLoo"             
007060         OR "WHui"                                                      
007070         MOVE "EXPENSE" TO WS-ROOT-TYPE.                                
007080* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
007090* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
007100     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
007110* SEM PREFIXO CONHECIDO - PROCURA PALAVRAS-CHAVE DE RECEITA.            
007120* (FAMILIA DE PALAVRA-CHAVE TESTADA ANTES DA DE DESPESA).               
007130     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
007140* "OMZET" = FATURAMENTO.                                                
007150* (TERMO HOLANDES MAIS COMUM PARA RECEITA DE VENDAS).                   
007160     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
007170         FOR ALL "omzet".                                               
007180* SENAO, "VERKOOP" (VENDA).                                             
007190* (VENDA DE MERCADORIA OU SERVICO).                                     
007200     IF WS-CONTA-PALAVRA = ZERO                                         
007210         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
007220         FOR ALL "verkoop".                                             
007230* SENAO, "OPBRENGST" (PROVENTO).                                        
007240* (PROVENTO OU GANHO NAO OPERACIONAL).                                  
007250     IF WS-CONTA-PALAVRA = ZERO                                         
007260         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
007270         FOR ALL "opbrengst".                                           
007280* SENAO, "INKOMST" (RENDIMENTO).                                        
007290* (RENDIMENTO EM GERAL).                                                
007300     IF WS-CONTA-PALAVRA = ZERO                                         
007310         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
007320         FOR ALL "inkomst".                                             
007330* SENAO, "SUBSIDIE" (SUBSIDIO).                                         
007340* (SUBVENCAO OU SUBSIDIO GOVERNAMENTAL).                                
007350     IF WS-CONTA-PALAVRA = ZERO                                         
007360         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
007370         FOR ALL "subsidie".                                            
007380* POR FIM, "DIVIDEND" (DIVIDENDO RECEBIDO).                             
007390* (ULTIMA TENTATIVA ANTES DE DESISTIR DO GRUPO RECEITA).                
007400     IF WS-CONTA-PALAVRA = ZERO                                         
007410         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
007420         FOR ALL "dividend".                                            
007430* ACHOU ALGUMA PALAVRA DE RECEITA - CLASSIFICA INCOME.                  
007440* (SE NENHUMA BATER, A ROTINA SEGUE PARA A FAMILIA DE DESPESA).         
007450     IF WS-CONTA-PALAVRA NOT = ZERO                                     
007460         MOVE "INCOME" TO WS-ROOT-TYPE.                                 
007470* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
007480* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
007490     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
007500* NAO ERA RECEITA - TENTA AS PALAVRAS-CHAVE DE DESPESA.                 
007510* (ULTIMA FAMILIA DE PALAVRA-CHAVE DO GRUPO W).                         
007520     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
007530* "KOSTEN" = CUSTOS/DESPESAS (TERMO GENERICO).                          
007540* (RADICAL PRESENTE NA MAIORIA DAS DESCRICOES DE DESPESA RGS).          
007550     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
007560         FOR ALL "kosten".                                              
007570* SENAO, "UITGAVEN" (GASTOS).                                           
007580* (GASTOS EM GERAL).                                                    
007590     IF WS-CONTA-PALAVRA = ZERO                                         
007600         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
007610         FOR ALL "uitgaven".                                            
007620* SENAO, "AFSCHRIJVING" (DEPRECIACAO/AMORTIZACAO).                      
007630* (DEPRECIACAO, AMORTIZACAO OU EXAUSTAO).                               
007640     IF WS-CONTA-PALAVRA = ZERO                                         
007650         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
007660         FOR ALL "afschrijving".                                        
007670* SENAO, "SALARIS" (SALARIO).                                           
007680* (FOLHA DE PAGAMENTO E ENCARGOS).                                      
007690     IF WS-CONTA-PALAVRA = ZERO                                         
007700         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
007710         FOR ALL "salaris".                                             
007720* SENAO, "LOON" (FOLHA DE PAGAMENTO).                                   
007730* (SINONIMO DE SALARIS NA DESCRICAO RGS).                               
007740     IF WS-CONTA-PALAVRA = ZERO                                         
007750         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
007760         FOR ALL "loon".                                                
007770* SENAO, "HUUR" (ALUGUEL).                                              
007780* (ALUGUEL DE IMOVEL OU EQUIPAMENTO).                                   
007790     IF WS-CONTA-PALAVRA = ZERO                                         
007800         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
007810         FOR ALL "huur".                                                
007820* SENAO, "ENERGIE" (ENERGIA/UTILIDADES).                                
007830* (ENERGIA ELETRICA, GAS E AFINS).                                      
007840     IF WS-CONTA-PALAVRA = ZERO                                         
007850         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
007860         FOR ALL "energie".                                             
007870* POR FIM, "VERZEKERING" (SEGURO).                                      
007880* (ULTIMA TENTATIVA ANTES DE DESISTIR DO GRUPO DESPESA).                
007890     IF WS-CONTA-PALAVRA = ZERO                                         
007900         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
007910         FOR ALL "verzekering".                                         
007920* ACHOU ALGUMA PALAVRA DE DESPESA - CLASSIFICA EXPENSE.                 
007930* (ULTIMA CHANCE ANTES DO DESEMPATE FINAL PELO D/C).                    
007940     IF WS-CONTA-PALAVRA NOT = ZERO                                     
007950         MOVE "EXPENSE" TO WS-ROOT-TYPE.                                
007960* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
007970* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
007980     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
007990* ULTIMO DESEMPATE - SEM PALAVRA-CHAVE, USA O D/C: CREDORA VIRA         
008000* RECEITA, DEVEDORA VIRA DESPESA, E A REDE DE SEGURANCA E DESPESA.      
008010     IF IN-DC = "C" MOVE "INCOME" TO WS-ROOT-TYPE.                      
008020* JA RESOLVIDO O TIPO RAIZ - NAO PRECISA TESTAR O PROXIMO FATOR.        
008030* (EVITA TESTAR PALAVRAS-CHAVE JA DESNECESSARIAS, ECONOMIZANDO CPU).    
008040     IF WS-ROOT-TYPE NOT = SPACES GO TO P310-SAIDA.                     
008050     IF IN-DC = "D" MOVE "EXPENSE" TO WS-ROOT-TYPE.                     
008060     IF WS-ROOT-TYPE = SPACES MOVE "EXPENSE" TO WS-ROOT-TYPE.           
008070 P310-SAIDA.                                                            
008080     EXIT.                                                              
008090                                                                        
008100*-----------------------------------------------------------------------
008110* MAPPER - TIPO DE CONTA, A PARTIR DO TIPO RAIZ E DA DESCRICAO          
008120* (TERCEIRO MAPEAMENTO - DEPENDE DO RESULTADO DO TIPO RAIZ).            
008130*-----------------------------------------------------------------------
008140 P320-MAPEAR-TIPO-CONTA.                                                
008150     MOVE SPACES TO WS-ACCT-TYPE.                                       
008160* ATIVO E PASSIVO TEM ROTINA PROPRIA DE SUBTIPO (VARIOS CANDIDATOS).    
008170* (OS DOIS GRUPOS COM MAIS SUBTIPOS DIFERENTES NA TABELA RGS).          
008180     IF WS-ROOT-TYPE = "ASSET"  GO TO P320-CONTA-ATIVO.                 
008190     IF WS-ROOT-TYPE = "LIABILITY" GO TO P320-CONTA-PASSIVO.            
008200* PATRIMONIO LIQUIDO NAO TEM SUBTIPO - O PROPRIO TIPO RAIZ JA BASTA.    
008210* (WS-ACCT-TYPE FICA EM BRANCO PARA ESTE TIPO RAIZ).                    
008220     IF WS-ROOT-TYPE = "EQUITY"                                         
008230         MOVE "EQUITY" TO WS-ACCT-TYPE.                                 
008240* RECEITA TAMBEM NAO TEM SUBTIPO NESTA VERSAO DA CLASSIFICACAO.         
008250* (A TABELA RGS NAO DETALHA SUBTIPO DE RECEITA NESTE NIVEL).            
008260     IF WS-ROOT-TYPE = "INCOME"                                         
008270         MOVE "INCOME ACCOUNT" TO WS-ACCT-TYPE.                         
008280* DESPESA TEM ROTINA PROPRIA (DEPRECIACAO X IMPOSTO X DESPESA COMUM).   
008290* (UNICO SUBTIPO DE DESPESA COM DUAS PALAVRAS-CHAVE ESPECIFICAS).       
008300     IF WS-ROOT-TYPE = "EXPENSE" GO TO P320-CONTA-DESPESA.              
008310* NAO HA MAIS CANDIDATO A TESTAR NESTE GRUPO - ENCERRA A ROTINA.        
008320* (PARAGRAFO-EXIT SO EXISTE PARA O GO TO VOLTAR AO CHAMADOR).           
008330     GO TO P320-SAIDA.                                                  
008340                                                                        
008350* SUBTIPOS DE ATIVO, EM ORDEM DE PRIORIDADE: DISPONIVEL, A RECEBER,     
008360* IMOBILIZADO, ESTOQUE, SOBRANDO VIRA ATIVO CIRCULANTE COMUM.           
008370 P320-CONTA-ATIVO.                                                      
008380* ZERA O CONTADOR ANTES DA PROXIMA RODADA DE PALAVRAS-CHAVE.            
008390* (O CONTADOR WS-CONTA-PALAVRA E REUTILIZADO EM TODOS OS GRUPOS).       
008400     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
008410* "BANK" NA DESCRICAO INDICA CONTA DE DISPONIVEL EM BANCO.              
008420* (PRIMEIRA PALAVRA-CHAVE DA FAMILIA DE SUBTIPO DISPONIVEL).            
008430     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
008440         FOR ALL "bank".                                                
008450* SENAO, "KAS" (CAIXA).                                                 
008460* (NUMERARIO EM ESPECIE).                                               
008470     IF WS-CONTA-PALAVRA = ZERO                                         
008480         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
008490         FOR ALL "kas".                                                 
008500* SENAO, "GIRO" (CONTA-CORRENTE).                                       
008510* (CONTA-CORRENTE BANCARIA HOLANDESA).                                  
008520     IF WS-CONTA-PALAVRA = ZERO                                         
008530         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
008540         FOR ALL "giro".                                                
008550* POR FIM, "LIQUIDE" (DISPONIVEL EM GERAL).                             
008560* (ULTIMA TENTATIVA ANTES DE CAIR NO SUBTIPO A RECEBER).                
008570     IF WS-CONTA-PALAVRA = ZERO                                         
008580         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
008590         FOR ALL "liquide".                                             
008600* ACHOU ALGUMA PALAVRA DE DISPONIVEL - SUBTIPO BANK.                    
008610* (PRIMEIRA FAMILIA DE SUBTIPO DE ATIVO A SER TESTADA).                 
008620     IF WS-CONTA-PALAVRA NOT = ZERO                                     
008630         MOVE "BANK" TO WS-ACCT-TYPE.                                   
008640* JA RESOLVIDO O SUBTIPO - NAO PRECISA TESTAR O PROXIMO CANDIDATO.      
008650* (MESMA LOGICA DE ATALHO USADA NA ROTINA DE TIPO RAIZ ACIMA).          
008660     IF WS-ACCT-TYPE NOT = SPACES GO TO P320-SAIDA.                     
008670* NAO ERA DISPONIVEL - TENTA AS PALAVRAS-CHAVE DE CONTAS A RECEBER.     
008680* (ZERA O CONTADOR DE NOVO ANTES DE COMECAR A NOVA RODADA).             
008690     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
008700* "VORDERING" (CREDITO A RECEBER).                                      
008710* (TERMO GENERICO DE DIREITO A RECEBER).                                
008720     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
008730         FOR ALL "vordering".                                           
008740* SENAO, "DEBITEUR" (CLIENTE DEVEDOR).                                  
008750* (CLIENTE OU DEVEDOR EM GERAL).                                        
008760     IF WS-CONTA-PALAVRA = ZERO                                         
008770         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
008780         FOR ALL "debiteur".                                            
008790* ACHOU PALAVRA DE CONTA A RECEBER - SUBTIPO RECEIVABLE.                
008800* (SEGUNDA FAMILIA DE SUBTIPO DE ATIVO, DEPOIS DE DISPONIVEL).          
008810     IF WS-CONTA-PALAVRA NOT = ZERO                                     
008820         MOVE "RECEIVABLE" TO WS-ACCT-TYPE.                             
008830* JA RESOLVIDO O SUBTIPO - NAO PRECISA TESTAR O PROXIMO CANDIDATO.      
008840* (MESMA LOGICA DE ATALHO USADA NA ROTINA DE TIPO RAIZ ACIMA).          
008850     IF WS-ACCT-TYPE NOT = SPACES GO TO P320-SAIDA.                     
008860* NAO ERA DISPONIVEL NEM A RECEBER - CHECA O PREFIXO DE IMOBILIZADO     
008870* (TERRENOS/EDIFICIOS/MAQUINAS JA VEM MARCADOS PELO CODIGO RGS).        
008880     IF INP-PREFIXO4 = "BIva" OR "BMva"                                 
008890         MOVE "FIXED ASSET" TO WS-ACCT-TYPE.                            
008900* JA RESOLVIDO O SUBTIPO - NAO PRECISA TESTAR O PROXIMO CANDIDATO.      
008910* (MESMA LOGICA DE ATALHO USADA NA ROTINA DE TIPO RAIZ ACIMA).          
008920     IF WS-ACCT-TYPE NOT = SPACES GO TO P320-SAIDA.                     
008930* SEM PREFIXO DE IMOBILIZADO - TENTA AS PALAVRAS-CHAVE EQUIVALENTES.    
008940* (PREFIXO TEM PRIORIDADE - SO CAI NA PALAVRA-CHAVE SE NAO ACHAR).      
008950     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
008960* "VAST" (FIXO, COMO EM "VASTE ACTIVA").                                
008970* (RADICAL DE "VASTE ACTIVA" = ATIVO FIXO/IMOBILIZADO).                 
008980     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
008990         FOR ALL "vast".                                                
009000* SENAO, "MACHINE" (MAQUINAS E EQUIPAMENTOS).                           
009010* (MAQUINAS, EQUIPAMENTOS E FERRAMENTAS).                               
009020     IF WS-CONTA-PALAVRA = ZERO                                         
009030         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
009040         FOR ALL "machine".                                             
009050* SENAO, "GEBOUW" (EDIFICIO/PREDIO).                                    
009060* (IMOVEL PROPRIO DA EMPRESA).                                          
009070     IF WS-CONTA-PALAVRA = ZERO                                         
009080         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
009090         FOR ALL "gebouw".                                              
009100* POR FIM, "INVENTARIS" (MOBILIARIO/UTENSILIOS).                        
009110* (ULTIMA TENTATIVA ANTES DE DESISTIR DO IMOBILIZADO).                  
009120     IF WS-CONTA-PALAVRA = ZERO                                         
009130         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
009140         FOR ALL "inventaris".                                          
009150* ACHOU PALAVRA DE IMOBILIZADO - SUBTIPO FIXED ASSET.                   
009160* (TERCEIRA FAMILIA DE SUBTIPO DE ATIVO A SER TESTADA).                 
009170     IF WS-CONTA-PALAVRA NOT = ZERO                                     
009180         MOVE "FIXED ASSET" TO WS-ACCT-TYPE.                            
009190* NAO FOI IMOBILIZADO - TENTA A PALAVRA-CHAVE DE ESTOQUE.               
009200* (ULTIMA FAMILIA DE SUBTIPO DE ATIVO ANTES DA REDE DE SEGURANCA).      
009210     IF WS-ACCT-TYPE NOT = SPACES GO TO P320-SAIDA.                     
009220* ZERA O CONTADOR ANTES DA PROXIMA RODADA DE PALAVRAS-CHAVE.            
009230* (O CONTADOR WS-CONTA-PALAVRA E REUTILIZADO EM TODOS OS GRUPOS).       
009240     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
009250* "VOORRAAD" (ESTOQUE/MERCADORIA).                                      
009260* (MERCADORIA, MATERIA-PRIMA OU PRODUTO ACABADO).                       
009270     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
009280         FOR ALL "voorraad".                                            
009290* ACHOU - SUBTIPO STOCK (ESTOQUE).                                      
009300* (QUARTA E ULTIMA FAMILIA DE SUBTIPO ESPECIFICO DE ATIVO).             
009310     IF WS-CONTA-PALAVRA NOT = ZERO                                     
009320         MOVE "STOCK" TO WS-ACCT-TYPE.                                  
009330* NENHUM DOS SUBTIPOS ACIMA BATEU - REDE DE SEGURANCA: ATIVO CIRCULANTE.
009340* (SUBTIPO GENERICO - NAO IMPEDE A CONTA DE SER CLASSIFICADA COMO ATIVO)
009350     IF WS-ACCT-TYPE = SPACES                                           
009360         MOVE "CURRENT ASSET" TO WS-ACCT-TYPE.                          
009370* NAO HA MAIS CANDIDATO A TESTAR NESTE GRUPO - ENCERRA A ROTINA.        
009380* (PARAGRAFO-EXIT SO EXISTE PARA O GO TO VOLTAR AO CHAMADOR).           
009390     GO TO P320-SAIDA.                                                  
009400                                                                        
009410* SUBTIPOS DE PASSIVO, EM ORDEM DE PRIORIDADE: IMPOSTO, FORNECEDOR,     
009420* SOBRANDO VIRA PASSIVO CIRCULANTE COMUM.                               
009430 P320-CONTA-PASSIVO.                                                    
009440* ZERA O CONTADOR ANTES DA PROXIMA RODADA DE PALAVRAS-CHAVE.            
009450* (O CONTADOR WS-CONTA-PALAVRA E REUTILIZADO EM TODOS OS GRUPOS).       
009460     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
009470* "BELASTING" (IMPOSTO A PAGAR, GENERICO).                              
009480* (MESMA PALAVRA-CHAVE JA USADA NO MAPEAMENTO DE TIPO RAIZ PASSIVO).    
009490     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
009500         FOR ALL "belasting".                                           
009510* SENAO, "BTW" (IMPOSTO SOBRE VALOR AGREGADO).                          
009520* (EQUIVALENTE AO ICMS/IPI NO PLANO BRASILEIRO).                        
009530     IF WS-CONTA-PALAVRA = ZERO                                         
009540         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
009550         FOR ALL "btw".                                                 
009560* POR FIM, "LOONHEFFING" (IMPOSTO RETIDO NA FOLHA).                     
009570* (IMPOSTO DE RENDA RETIDO NA FOLHA DE PAGAMENTO).                      
009580     IF WS-CONTA-PALAVRA = ZERO                                         
009590         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
009600         FOR ALL "loonheffing".                                         
009610* ACHOU PALAVRA DE IMPOSTO - SUBTIPO TAX.                               
009620* (PRIMEIRA FAMILIA DE SUBTIPO DE PASSIVO A SER TESTADA).               
009630     IF WS-CONTA-PALAVRA NOT = ZERO                                     
009640         MOVE "TAX" TO WS-ACCT-TYPE.                                    
009650* JA RESOLVIDO O SUBTIPO - NAO PRECISA TESTAR O PROXIMO CANDIDATO.      
009660* (MESMA LOGICA DE ATALHO USADA NA ROTINA DE TIPO RAIZ ACIMA).          
009670     IF WS-ACCT-TYPE NOT = SPACES GO TO P320-SAIDA.                     
009680* NAO ERA IMPOSTO - TENTA AS PALAVRAS-CHAVE DE FORNECEDOR.              
009690* (SEGUNDA E ULTIMA FAMILIA DE SUBTIPO ESPECIFICO DE PASSIVO).          
009700     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
009710* "CREDITEUR" (CREDOR/FORNECEDOR, GENERICO).                            
009720* (TERMO GENERICO DE OBRIGACAO COM TERCEIROS).                          
009730     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
009740         FOR ALL "crediteur".                                           
009750* POR FIM, "LEVERANCIER" (FORNECEDOR, TERMO ESPECIFICO).                
009760* (ULTIMA TENTATIVA ANTES DE DESISTIR DO SUBTIPO FORNECEDOR).           
009770     IF WS-CONTA-PALAVRA = ZERO                                         
009780         INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA               
009790         FOR ALL "leverancier".                                         
009800* ACHOU PALAVRA DE FORNECEDOR - SUBTIPO PAYABLE.                        
009810* (CORRESPONDE AS CONTAS A PAGAR COMERCIAIS DO PASSIVO).                
009820     IF WS-CONTA-PALAVRA NOT = ZERO                                     
009830         MOVE "PAYABLE" TO WS-ACCT-TYPE.                                
009840* NENHUM SUBTIPO BATEU - REDE DE SEGURANCA: PASSIVO CIRCULANTE.         
009850* (SUBTIPO GENERICO, PARALELO AO ATIVO CIRCULANTE COMUM).               
009860     IF WS-ACCT-TYPE = SPACES                                           
009870         MOVE "CURRENT LIABILITY" TO WS-ACCT-TYPE.                      
009880* NAO HA MAIS CANDIDATO A TESTAR NESTE GRUPO - ENCERRA A ROTINA.        
009890* (PARAGRAFO-EXIT SO EXISTE PARA O GO TO VOLTAR AO CHAMADOR).           
009900     GO TO P320-SAIDA.                                                  
009910                                                                        
009920* SUBTIPOS DE DESPESA: DEPRECIACAO, IMPOSTO, SOBRANDO VIRA DESPESA      
009930* OPERACIONAL COMUM.                                                    
009940 P320-CONTA-DESPESA.                                                    
009950* ZERA O CONTADOR ANTES DA PROXIMA RODADA DE PALAVRAS-CHAVE.            
009960* (O CONTADOR WS-CONTA-PALAVRA E REUTILIZADO EM TODOS OS GRUPOS).       
009970     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
009980* "AFSCHRIJVING" (DEPRECIACAO/AMORTIZACAO).                             
009990* (DEPRECIACAO, AMORTIZACAO OU EXAUSTAO).                               
010000     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
010010         FOR ALL "afschrijving".                                        
010020* ACHOU - SUBTIPO DEPRECIATION.                                         
010030* (UNICA FAMILIA DE SUBTIPO COM PALAVRA-CHAVE EXPLICITA EM DESPESA).    
010040     IF WS-CONTA-PALAVRA NOT = ZERO                                     
010050         MOVE "DEPRECIATION" TO WS-ACCT-TYPE.                           
010060* JA RESOLVIDO O SUBTIPO - NAO PRECISA TESTAR O PROXIMO CANDIDATO.      
010070* (MESMA LOGICA DE ATALHO USADA NA ROTINA DE TIPO RAIZ ACIMA).          
010080     IF WS-ACCT-TYPE NOT = SPACES GO TO P320-SAIDA.                     
010090* NAO ERA DEPRECIACAO - TENTA A PALAVRA-CHAVE DE IMPOSTO.               
010100* (SEGUNDA E ULTIMA FAMILIA DE SUBTIPO ESPECIFICO DE DESPESA).          
010110     MOVE ZERO TO WS-CONTA-PALAVRA.                                     
010120* "BELASTING" (IMPOSTO, MESMA PALAVRA USADA NO GRUPO PASSIVO).          
010130* (IR, CONTRIBUICOES OU OUTRO TRIBUTO SOBRE O RESULTADO).               
010140     INSPECT WS-OMSKORT-MIN TALLYING WS-CONTA-PALAVRA                   
010150         FOR ALL "belasting".                                           
010160* ACHOU - SUBTIPO TAX.                                                  
010170* (MESMO SUBTIPO TAX DO GRUPO PASSIVO, AGORA DO LADO DA DESPESA).       
010180     IF WS-CONTA-PALAVRA NOT = ZERO                                     
010190         MOVE "TAX" TO WS-ACCT-TYPE.                                    
010200* NENHUM SUBTIPO BATEU - REDE DE SEGURANCA: DESPESA OPERACIONAL COMUM.  
010210* (SUBTIPO GENERICO - COBRE A MAIORIA DAS CONTAS DE DESPESA DO PLANO).  
010220     IF WS-ACCT-TYPE = SPACES                                           
010230         MOVE "EXPENSE ACCOUNT" TO WS-ACCT-TYPE.                        
010240 P320-SAIDA.                                                            
010250     EXIT.                                                              
010260                                                                        
010270*-----------------------------------------------------------------------
010280* MAPPER - NATUREZA DEVEDORA/CREDORA (BALANCE-MUST-BE)                  
010290* (CAMPO MAIS SIMPLES DE MAPEAR - TRADUCAO DIRETA, SEM PALAVRA-CHAVE).  
010300*-----------------------------------------------------------------------
010310 P330-MAPEAR-NATUREZA.                                                  
010320     MOVE SPACES TO WS-NATUREZA.                                        
010330* INDICADOR "D" NO MESTRE RGS VIRA NATUREZA DEVEDORA NA SAIDA.          
010340* (CONTAS DE ATIVO E DESPESA NORMALMENTE TEM ESTA NATUREZA).            
010350     IF IN-DC = "D" MOVE "DEBIT"  TO WS-NATUREZA.                       
010360* INDICADOR "C" VIRA NATUREZA CREDORA.                                  
010370* (CONTAS DE PASSIVO, PATRIMONIO E RECEITA NORMALMENTE TEM ESTA NATUREZA
010380     IF IN-DC = "C" MOVE "CREDIT" TO WS-NATUREZA.                       
010390 P330-SAIDA.                                                            
010400     EXIT.                                                              
010410                                                                        
010420*-----------------------------------------------------------------------
010430* HIERARQUIA - CODIGO PAI (CORTA OS 3 ULTIMOS CARACTERES)               
010440* (QUARTO MAPEAMENTO - USA TAMANHO REAL DO CODIGO, NAO O TAMANHO DO CAMP
010450*-----------------------------------------------------------------------
010460 P400-CALCULA-COD-PAI.                                                  
010470     MOVE SPACES TO WS-COD-PAI.                                         
010480* PRECISA SABER O TAMANHO REAL DO CODIGO (SEM BRANCOS A DIREITA) ANTES  
010490* DE DECIDIR QUANTOS CARATERES CORTAR.                                  
010500     PERFORM P401-ACHA-TAMANHO THRU P401-SAIDA.                         
010510* CODIGO DE 0 OU 1 POSICAO NAO TEM PAI (E A RAIZ DA ARVORE).            
010520* (WS-COD-PAI FICA EM BRANCO NESTE CASO).                               
010530     IF WS-TAM-CODIGO <= 1 GO TO P400-SAIDA.                            
010540* CODIGO DE 2 A 4 POSICOES TEM COMO PAI SO O PRIMEIRO CARATER (A RAIZ). 
010550* (CORRESPONDE AO NIVEL 1 DA HIERARQUIA DO PLANO RGS).                  
010560     IF WS-TAM-CODIGO <= 4                                              
010570         MOVE IN-CODE (1:1) TO WS-COD-PAI                               
010580         GO TO P400-SAIDA.                                              
010590* CODIGO DE 5 POSICOES OU MAIS - O PAI E O CODIGO SEM O ULTIMO NIVEL,   
010600* QUE NO PADRAO RGS SEMPRE OCUPA OS 3 ULTIMOS CARATERES.                
010610     MOVE IN-CODE (1:WS-TAM-CODIGO - 3) TO WS-COD-PAI.                  
010620 P400-SAIDA.                                                            
010630     EXIT.                                                              
010640                                                                        
010650* DESCOBRE O TAMANHO REAL DO CODIGO (SEM OS BRANCOS A DIREITA)          
010660* (CHAMADO UMA VEZ SO NO INICIO DE P400, ANTES DE QUALQUER TESTE).      
010670 P401-ACHA-TAMANHO.                                                     
010680* COMECA DO TAMANHO MAXIMO DO CAMPO E VAI RECUANDO ENQUANTO ACHAR       
010690* BRANCO NA POSICAO CORRENTE.                                           
010700     MOVE 20 TO WS-TAM-CODIGO.                                          
010710     PERFORM P402-RECUA-TAMANHO THRU P402-SAIDA                         
010720         UNTIL WS-TAM-CODIGO = 0                                        
010730         OR IN-CODE (WS-TAM-CODIGO:1) NOT = SPACE.                      
010740 P401-SAIDA.                                                            
010750     EXIT.                                                              
010760                                                                        
010770* RECUA UMA POSICAO NO TAMANHO CORRENTE DO CODIGO                       
010780* (CHAMADO EM LACO POR P401 ATE ACHAR CARATER NAO-BRANCO).              
010790 P402-RECUA-TAMANHO.                                                    
010800     SUBTRACT 1 FROM WS-TAM-CODIGO.                                     
010810 P402-SAIDA.                                                            
010820     EXIT.                                                              
010830                                                                        
010840*-----------------------------------------------------------------------
010850* HIERARQUIA - INDICADOR DE GRUPO (NIVO 1-4 = GRUPO, 5 = FOLHA)         
010860* (QUINTO MAPEAMENTO - O MAIS SIMPLES DOS CINCO).                       
010870*-----------------------------------------------------------------------
010880 P410-CALCULA-IND-GRUPO.                                                
010890* POR DEFEITO A CONTA E FOLHA (NAO-GRUPO) - SO VIRA GRUPO SE O NIVO     
010900* ESTIVER ENTRE 1 E 4 (NIVO 5 E SEMPRE CONTA-FOLHA NO PLANO RGS).       
010910     MOVE "N" TO WS-IND-GRUPO.                                          
010920     IF IN-NIVO >= 1 AND IN-NIVO <= 4                                   
010930         MOVE "Y" TO WS-IND-GRUPO.                                      
010940 P410-SAIDA.                                                            
010950     EXIT.                                                              
010960                                                                        
010970*-----------------------------------------------------------------------
010980* ZERO-FILL DO NUMERO DE CONTA (5 POSICOES NUMERICAS)                   
010990* (USADO TANTO PELO VALIDADOR EM P200 QUANTO PELA GRAVACAO EM P600).    
011000*-----------------------------------------------------------------------
011010 P420-ZERO-FILL-REKNR.                                                  
011020     MOVE ZERO TO WS-REKNR-NUM.                                         
011030     MOVE "N"  TO WS-REKNR-INVALIDO.                                    
011040* JA VEM NUMERICO DA ORIGEM - SO PASSA PARA O CAMPO DE TRABALHO.        
011050* (CASO MAIS COMUM - A MAIORIA DOS MESTRES JA VEM BEM FORMATADA).       
011060     IF IN-REKNR IS NUMERIC                                             
011070         MOVE IN-REKNR TO WS-REKNR-NUM                                  
011080         GO TO P420-GRAVA.                                              
011090* NAO ERA NUMERICO - TROCA BRANCO POR ZERO E TENTA DE NOVO (CAMPO       
011100* DIGITADO COM ZEROS A ESQUERDA SUPRIMIDOS PELO BRANCO).                
011110     INSPECT IN-REKNR REPLACING ALL SPACE BY ZERO.                      
011120     IF IN-REKNR IS NUMERIC                                             
011130         MOVE IN-REKNR TO WS-REKNR-NUM                                  
011140         GO TO P420-GRAVA.                                              
011150* NEM COM O AJUSTE FICOU NUMERICO - MARCA COMO INVALIDO (88-LEVEL       
011160* REKNR-INVALIDO-88 USADO PELO VALIDADOR EM P200).                      
011170     MOVE "Y" TO WS-REKNR-INVALIDO.                                     
011180 P420-GRAVA.                                                            
011190     MOVE WS-REKNR-NUM TO WS-REKNR-5.                                   
011200 P420-SAIDA.                                                            
011210     EXIT.                                                              
011220                                                                        
011230*-----------------------------------------------------------------------
011240* ACUMULA OS TOTAIS DE DISTRIBUICAO POR TIPO RAIZ E APLICABILID.        
011250* (UNICO PONTO DO PROGRAMA QUE ATUALIZA O VETOR WS-TOTAIS-RELATORIO).   
011260*-----------------------------------------------------------------------
011270 P500-ACUMULA-TOTAIS.                                                   
011280* UM CONTADOR PARA CADA TIPO RAIZ, PARA A LINHA DE DISTRIBUICAO DO      
011290* RELATORIO DE CONTROLE NO FINAL DO BATCH.                              
011300     IF WS-ROOT-TYPE = "ASSET"     ADD 1 TO TOT-ATIVO.                  
011310     IF WS-ROOT-TYPE = "LIABILITY" ADD 1 TO TOT-PASSIVO.                
011320     IF WS-ROOT-TYPE = "EQUITY"    ADD 1 TO TOT-PATRIMONIO.             
011330     IF WS-ROOT-TYPE = "INCOME"    ADD 1 TO TOT-RECEITA.                
011340     IF WS-ROOT-TYPE = "EXPENSE"   ADD 1 TO TOT-DESPESA.                
011350* ALEM DO TOTAL POR TIPO, ACUMULA TAMBEM O TOTAL POR ENTIDADE           
011360* APLICAVEL (ZZP/EZ/BV/SVC), UMA POSICAO DO VETOR POR VEZ.              
011370     PERFORM P510-ACUMULA-ENTIDADE THRU P510-SAIDA                      
011380         VARYING WS-SUBSCRITO FROM 1 BY 1                               
011390         UNTIL WS-SUBSCRITO > 4.                                        
011400 P500-SAIDA.                                                            
011410     EXIT.                                                              
011420                                                                        
011430* CH-0533 - TOTAIS DE ENTIDADE VIA TABELA DE FLAGS (INF-FLAG-ENTIDADE)  
011440* (CHAMADA PELO PEDIDO DE MUDANCA CH-0533 - VER CABECALHO DO PROGRAMA). 
011450 P510-ACUMULA-ENTIDADE.                                                 
011460* SO SOMA SE O REGISTRO SE APLICA A ESTA ENTIDADE ("J" = SIM); O        
011470* DESLOCAMENTO +8 RESERVA AS 4 PRIMEIRAS POSICOES DO VETOR PARA OS      
011480* TOTAIS POR TIPO RAIZ ACIMA.                                           
011490* (VER COMENTARIO NO INICIO DE P500 SOBRE O LAYOUT DO VETOR).           
011500     IF INF-FLAG-ENTIDADE (WS-SUBSCRITO) = "J"                          
011510         ADD 1 TO TOT-ACUM (WS-SUBSCRITO + 8).                          
011520 P510-SAIDA.                                                            
011530     EXIT.                                                              
011540                                                                        
011550*-----------------------------------------------------------------------
011560* MONTA E GRAVA O REGISTRO ENRIQUECIDO (VALIDO OU REJEITADO)            
011570* (UNICO PARAGRAFO DO PROGRAMA QUE EXECUTA O WRITE DE RGS-SAIDA).       
011580*-----------------------------------------------------------------------
011590 P600-GRAVA-SAIDA.                                                      
011600* OS CAMPOS ORIGINAIS DO MESTRE RGS SAO REPASSADOS SEMPRE, VALIDO       
011610* OU REJEITADO, PARA FACILITAR A CONFERENCIA PELA AREA DE NEGOCIO.      
011620     MOVE IN-CODE      TO OT-CODE.                                      
011630     MOVE IN-OMSKORT    TO OT-OMSKORT.                                  
011640     MOVE IN-REKNR      TO OT-REKNR.                                    
011650     MOVE IN-DC         TO OT-DC.                                       
011660     MOVE IN-NIVO       TO OT-NIVO.                                     
011670     MOVE IN-ZZP        TO OT-ZZP.                                      
011680     MOVE IN-EZ         TO OT-EZ.                                       
011690     MOVE IN-BV         TO OT-BV.                                       
011700     MOVE IN-SVC        TO OT-SVC.                                      
011710     MOVE IN-STATUS     TO OT-STATUS.                                   
011720     MOVE IN-VERSIE     TO OT-VERSIE.                                   
011730     MOVE IN-SORT       TO OT-SORT.                                     
011740* OS CAMPOS ENRIQUECIDOS SO SAO PREENCHIDOS QUANDO O REGISTRO PASSOU    
011750* NA VALIDACAO - NO REJEITADO FICAM EM BRANCO DE PROPOSITO.             
011760     MOVE SPACES            TO OUT-REKNR.                               
011770     MOVE SPACES            TO OUT-COD-PAI.                             
011780     MOVE SPACES            TO OUT-IND-GRUPO.                           
011790     MOVE SPACES            TO OUT-TIPO-RELATORIO.                      
011800     MOVE SPACES            TO OUT-TIPO-RAIZ.                           
011810     MOVE SPACES            TO OUT-TIPO-CONTA.                          
011820     MOVE SPACES            TO OUT-NATUREZA.                            
011830* REGISTRO REJEITADO - NAO TEM O QUE ENRIQUECER, VAI DIRETO GRAVAR.     
011840* (OS CAMPOS ENRIQUECIDOS FICAM COM O VALOR DEFAULT DO RECORD).         
011850     IF WS-IND-VALIDO NOT = "Y" GO TO P600-GRAVA.                       
011860* REGISTRO VALIDO - TRANSFERE TODOS OS CAMPOS CALCULADOS NAS ROTINAS    
011870* DE MAPEAMENTO E HIERARQUIA PARA O REGISTRO DE SAIDA.                  
011880     MOVE WS-REKNR-5        TO OUT-REKNR.                               
011890     MOVE WS-COD-PAI        TO OUT-COD-PAI.                             
011900     MOVE WS-IND-GRUPO      TO OUT-IND-GRUPO.                           
011910     MOVE WS-REPORT-TYPE    TO OUT-TIPO-RELATORIO.                      
011920     MOVE WS-ROOT-TYPE      TO OUT-TIPO-RAIZ.                           
011930     MOVE WS-ACCT-TYPE      TO OUT-TIPO-CONTA.                          
011940     MOVE WS-NATUREZA       TO OUT-NATUREZA.                            
011950 P600-GRAVA.                                                            
011960* O INDICADOR DE VALIDO/REJEITADO VAI SEMPRE, PARA A AREA DE NEGOCIO    
011970* CONSEGUIR FILTRAR O ARQUIVO ENRIQUECIDO DEPOIS.                       
011980     MOVE WS-IND-VALIDO TO OUT-IND-VALIDO.                              
011990     WRITE REG-RGS-OUT.                                                 
012000 P600-SAIDA.                                                            
012010     EXIT.                                                              
012020                                                                        
012030*-----------------------------------------------------------------------
012040* ENCERRAMENTO - IMPRIME O RELATORIO DE CONTROLE E FECHA ARQUIVOS       
012050* (UNICO PARAGRAFO QUE ESCREVE NO RELATORIO-CONTROLE).                  
012060*-----------------------------------------------------------------------
012070 P900-ENCERRAMENTO.                                                     
012080* CABECALHO DO RELATORIO COM A VERSAO DA TABELA RGS EM VIGOR.           
012090* (VERSAO VEM DO MESTRE DE PARAMETROS - NAO E HARD-CODED NO PROGRAMA).  
012100     MOVE "3.7" TO L1-VERSAO.                                           
012110     WRITE REG-RELATO FROM LINHA-CABEC1 AFTER C01.                      
012120     WRITE REG-RELATO FROM LINHA-CABEC2 AFTER 1.                        
012130     WRITE REG-RELATO FROM LINHA-TRACO  AFTER 1.                        
012140                                                                        
012150* BLOCO DE CONTADORES GERAIS - LIDOS, GRAVADOS E REJEITADOS.            
012160* (OS TRES CONTADORES SAO ACUMULADOS DESDE P000-INICIO).                
012170     MOVE TOT-LIDOS      TO LC1-VALOR.                                  
012180     WRITE REG-RELATO FROM LINHA-CONT1 AFTER 2.                         
012190     MOVE TOT-GRAVADOS   TO LC2-VALOR.                                  
012200     WRITE REG-RELATO FROM LINHA-CONT2 AFTER 1.                         
012210     MOVE TOT-REJEITADOS TO LC3-VALOR.                                  
012220     WRITE REG-RELATO FROM LINHA-CONT3 AFTER 1.                         
012230                                                                        
012240* BLOCO DE DISTRIBUICAO POR TIPO RAIZ - UMA LINHA PARA CADA UM DOS      
012250* CINCO TIPOS DO PLANO DE CONTAS RGS.                                   
012260     WRITE REG-RELATO FROM LINHA-TRACO AFTER 2.                         
012270* LINHA DO TOTAL DE CONTAS DE ATIVO.                                    
012280* (WS-TOTAL-ASSET ACUMULADO EM P500 A CADA REGISTRO VALIDO).            
012290     MOVE "ASSET"     TO LD-ROTULO.                                     
012300     MOVE TOT-ATIVO   TO LD-VALOR.                                      
012310     WRITE REG-RELATO FROM LINHA-DIST AFTER 1.                          
012320* LINHA DO TOTAL DE CONTAS DE PASSIVO.                                  
012330* (WS-TOTAL-LIABILITY ACUMULADO EM P500 A CADA REGISTRO VALIDO).        
012340     MOVE "LIABILITY" TO LD-ROTULO.                                     
012350     MOVE TOT-PASSIVO TO LD-VALOR.                                      
012360     WRITE REG-RELATO FROM LINHA-DIST AFTER 1.                          
012370* LINHA DO TOTAL DE CONTAS DE PATRIMONIO LIQUIDO.                       
012380* (WS-TOTAL-EQUITY ACUMULADO EM P500 A CADA REGISTRO VALIDO).           
012390     MOVE "EQUITY" TO LD-ROTULO.                                        
012400     MOVE TOT-PATRIMONIO TO LD-VALOR.                                   
012410     WRITE REG-RELATO FROM LINHA-DIST AFTER 1.                          
012420* LINHA DO TOTAL DE CONTAS DE RECEITA.                                  
012430* (WS-TOTAL-INCOME ACUMULADO EM P500 A CADA REGISTRO VALIDO).           
012440     MOVE "INCOME" TO LD-ROTULO.                                        
012450     MOVE TOT-RECEITA TO LD-VALOR.                                      
012460     WRITE REG-RELATO FROM LINHA-DIST AFTER 1.                          
012470* LINHA DO TOTAL DE CONTAS DE DESPESA.                                  
012480* (WS-TOTAL-EXPENSE ACUMULADO EM P500 A CADA REGISTRO VALIDO).          
012490     MOVE "EXPENSE" TO LD-ROTULO.                                       
012500     MOVE TOT-DESPESA TO LD-VALOR.                                      
012510     WRITE REG-RELATO FROM LINHA-DIST AFTER 1.                          
012520                                                                        
012530* BLOCO DE DISTRIBUICAO POR ENTIDADE - ZZP, EZ, BV E SVC (CH-0533).     
012540* (BLOCO ACRESCENTADO PELO CH-0533 - ANTES SO HAVIA DISTRIBUICAO POR TIP
012550     WRITE REG-RELATO FROM LINHA-TRACO AFTER 2.                         
012560* LINHA DO TOTAL APLICAVEL A ENTIDADE ZZP.                              
012570* (SO CONTA REGISTRO CUJO IN-ZZP VEM "S" NO MESTRE).                    
012580     MOVE "ZZP" TO LE-ROTULO.                                           
012590     MOVE TOT-ZZP TO LE-VALOR.                                          
012600     WRITE REG-RELATO FROM LINHA-ENT AFTER 1.                           
012610* LINHA DO TOTAL APLICAVEL A ENTIDADE EZ.                               
012620* (SO CONTA REGISTRO CUJO IN-EZ VEM "S" NO MESTRE).                     
012630     MOVE "EZ"  TO LE-ROTULO.                                           
012640     MOVE TOT-EZ TO LE-VALOR.                                           
012650     WRITE REG-RELATO FROM LINHA-ENT AFTER 1.                           
012660* LINHA DO TOTAL APLICAVEL A ENTIDADE BV.                               
012670* (SO CONTA REGISTRO CUJO IN-BV VEM "S" NO MESTRE).                     
012680     MOVE "BV"  TO LE-ROTULO.                                           
012690     MOVE TOT-BV TO LE-VALOR.                                           
012700     WRITE REG-RELATO FROM LINHA-ENT AFTER 1.                           
012710* LINHA DO TOTAL APLICAVEL A ENTIDADE SVC.                              
012720* (SO CONTA REGISTRO CUJO IN-SVC VEM "S" NO MESTRE).                    
012730     MOVE "SVC" TO LE-ROTULO.                                           
012740     MOVE TOT-SVC TO LE-VALOR.                                          
012750     WRITE REG-RELATO FROM LINHA-ENT AFTER 1.                           
012760                                                                        
012770* FECHA OS TRES ARQUIVOS DO PROGRAMA ANTES DE VOLTAR PARA P000-INICIO.  
012780* (RGS-ENTRADA, RGS-SAIDA E O RELATORIO DE CONTROLE).                   
012790     CLOSE RGS-ENTRADA.                                                 
012800     CLOSE RGS-SAIDA.                                                   
012810     CLOSE RELATO.                                                      
012820 P900-SAIDA.                                                            
012830     EXIT.                                                              
