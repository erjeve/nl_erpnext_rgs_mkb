000100*****************************************************************       
000110* SISTEMA.....: RGS - CLASSIFICACAO PLANO DE CONTAS HOLANDES            
000120* PROGRAMA....: RGS040                                                  
000130* FUNCAO......: LER A TABELA RGS ENRIQUECIDA (SAIDA DO RGS010) E        
000140*               FILTRAR AS CONTAS APLICAVEIS A UM TIPO DE ENTIDADE      
000150*               (ZZP/EZ/BV/SVC) E A UM NIVEL MAXIMO, GRAVANDO O         
000160*               PLANO DE CONTAS PRONTO P/ IMPORTACAO NO MODULO          
000170*               CONTABIL DO CLIENTE E EMITINDO A CONTAGEM FINAL.        
000180* CARTAO DE PARAMETROS: TIPO DE ENTIDADE (1 POSICAO) E NIVEL            
000190*               MAXIMO (1 POSICAO), LIDOS DO ARQUIVO RGSPARM.           
000200*****************************************************************       
000210 IDENTIFICATION DIVISION.                                               
000220 PROGRAM-ID.    RGS040.                                                 
000230 AUTHOR.        J-SILVEIRA.                                             
000240 INSTALLATION.  ELDORADO - C.P.D.                                       
000250 DATE-WRITTEN.  MAIO DE 1988.                                           
000260 DATE-COMPILED.                                                         
000270 SECURITY.      USO INTERNO.                                            
000280*****************************************************************       
000290*                     HISTORICO DE ALTERACOES                           
000300*-----------------------------------------------------------------      
000310* DATA      PROG  CHAMADO   DESCRICAO                                   
000320*-----------------------------------------------------------------      
000330* 05/88     JS    CH-0120   VERSAO INICIAL - FILTRO POR TIPO BV.        
000340* 09/89     JS    CH-0148   INCLUIDO FILTRO POR NIVEL MAXIMO.           
000350* 02/91     RFM   CH-0204   INCLUIDOS OS TIPOS ZZP E EZ, ANTES SO       
000360*                           EXISTIA BV.                                 
000370* 04/94     MTX   CH-0319   INCLUIDO TIPO SVC (SOCIEDADE DE             
000380*                           PROFISSIONAL LIBERAL).                      
000390* 06/97     CLS   CH-0403   PARAMETROS PASSAM A VIR DE CARTAO           
000400*                           (ARQUIVO RGSPARM), ANTES ERAM FIXOS         
000410*                           NO PROGRAMA.                                
000420* 01/99     CLS   CH-0456   AJUSTE ANO 2000 - REVISAO GERAL, SEM        
000430*                           CAMPOS DE DATA COM 2 DIGITOS DE ANO         
000440*                           NESTE PROGRAMA.                             
000450* 03/01     PDK   CH-0499   RELATORIO DE CONTAGEM PASSA A EMITIR        
000460*                           TAMBEM O NIVEL MAXIMO UTILIZADO.            
000470* 11/03     PDK   CH-0534   REJEITA REGISTRO SEM VALIDACAO PRAZO        
000480*                           (OUT-IND-VALIDO <> "Y") DO RGS010.          
000490*****************************************************************       
000500 ENVIRONMENT DIVISION.                                                  
000510 CONFIGURATION SECTION.                                                 
000520 SPECIAL-NAMES.                                                         
000530     C01 IS TOP-OF-FORM.                                                
000540 INPUT-OUTPUT SECTION.                                                  
000550 FILE-CONTROL.                                                          
000560     SELECT RGS-PARAMETRO ASSIGN TO RGSPARM                             
000570            ORGANIZATION IS LINE SEQUENTIAL                             
000580            FILE STATUS  IS FS-PARAMETRO.                               
000590                                                                        
000600     SELECT RGS-SAIDA     ASSIGN TO RGSOUT                              
000610            ORGANIZATION IS LINE SEQUENTIAL                             
000620            FILE STATUS  IS FS-SAIDA.                                   
000630                                                                        
000640     SELECT PLANO-CONTAS  ASSIGN TO PLANOCTA                            
000650            ORGANIZATION IS LINE SEQUENTIAL                             
000660            FILE STATUS  IS FS-PLANO.                                   
000670                                                                        
000680     SELECT RELATO        ASSIGN TO PRINTER                             
000690            FILE STATUS  IS FS-RELATO.                                  
000700                                                                        
000710 DATA DIVISION.                                                         
000720 FILE SECTION.                                                          
000730*****************************************************************       
000740* CARTAO DE PARAMETROS DO FILTRO (TIPO DE ENTIDADE E NIVEL MAX.)        
000750*****************************************************************       
000760 FD  RGS-PARAMETRO                                                      
000770     LABEL RECORD IS STANDARD                                           
000780     VALUE OF FILE-ID IS "RGSPARM.DAT".                                 
000790 01  REG-PARAMETRO.                                                     
000800* TIPO DE ENTIDADE SOLICITADO PELO OPERADOR NO CARTAO DE PARAMETRO.     
000810* ("Z"=ZZP, "E"=EZ, "B"=BV, "S"=SVC - VER 88-LEVEL ENTIDADE-88).        
000820     03 PARM-ENTIDADE        PIC X(01).                                 
000830        88 ENTIDADE-88       VALUE "Z" "E" "B" "S".                     
000840* NIVEL MAIS PROFUNDO DA HIERARQUIA QUE ENTRA NO PLANO FILTRADO.        
000850* (NIVEL 5 = TODAS AS CONTAS; NIVEL 1 = SO AS CONTAS-MAE).              
000860     03 PARM-NIVEL-MAX       PIC 9(01).                                 
000870        88 NIVEL-88          VALUE 1 2 3 4 5.                           
000880     03 FILLER               PIC X(78).                                 
000890                                                                        
000900                                                                        
000910*****************************************************************       
000920* TABELA RGS ENRIQUECIDA (GRAVADA PELO RGS010)                          
000930*****************************************************************       
000940 FD  RGS-SAIDA                                                          
000950     LABEL RECORD IS STANDARD                                           
000960     VALUE OF FILE-ID IS "RGSOUT.DAT".                                  
000970 01  REG-RGS-OUT.                                                       
000980     03 OT-CODE               PIC X(20).                                
000990     03 OT-OMSKORT             PIC X(60).                               
001000     03 OT-REKNR               PIC X(05).                               
001010     03 OT-DC                  PIC X(01).                               
001020     03 OT-NIVO                PIC 9(01).                               
001030     03 OT-ZZP                 PIC X(01).                               
001040     03 OT-EZ                  PIC X(01).                               
001050     03 OT-BV                  PIC X(01).                               
001060     03 OT-SVC                 PIC X(01).                               
001070     03 OT-STATUS              PIC X(01).                               
001080        88 OT-STATUS-88        VALUE "A".                               
001090     03 OT-VERSIE              PIC X(05).                               
001100     03 OT-SORT                PIC X(10).                               
001110     03 FILLER                 PIC X(03).                               
001120     03 OUT-REKNR              PIC X(05).                               
001130     03 OUT-COD-PAI            PIC X(20).                               
001140     03 OUT-IND-GRUPO          PIC X(01).                               
001150     03 OUT-TIPO-RELATORIO     PIC X(16).                               
001160     03 OUT-TIPO-RAIZ          PIC X(10).                               
001170     03 OUT-TIPO-CONTA         PIC X(16).                               
001180     03 OUT-NATUREZA           PIC X(06).                               
001190     03 OUT-IND-VALIDO         PIC X(01).                               
001200        88 OUT-IND-VALIDO-88   VALUE "Y".                               
001210                                                                        
001220* VISAO ALTERNATIVA - FLAGS DE APLICABILIDADE COMO TABELA (4 POS)       
001230 01  REG-RGS-OUT-FLAGS REDEFINES REG-RGS-OUT.                           
001240     03 FILLER                 PIC X(87).                               
001250     03 OUTF-FLAG-ENTIDADE     PIC X OCCURS 4.                          
001260     03 FILLER                 PIC X(94).                               
001270                                                                        
001280*****************************************************************       
001290* PLANO DE CONTAS FILTRADO P/ IMPORTACAO NO MODULO CONTABIL -           
001300* MESMO LAYOUT DA TABELA RGS ENRIQUECIDA (REG-RGS-OUT), GRAVADO         
001310* NA INTEGRA P/ O REGISTRO SELECIONADO.                                 
001320*****************************************************************       
001330 FD  PLANO-CONTAS                                                       
001340     LABEL RECORD IS STANDARD                                           
001350     VALUE OF FILE-ID IS "PLANOCTA.DAT".                                
001360 01  REG-PLANO-CONTAS.                                                  
001370     03 PC-CODE                PIC X(20).                               
001380     03 PC-OMSKORT              PIC X(60).                              
001390     03 PC-REKNR                PIC X(05).                              
001400     03 PC-DC                   PIC X(01).                              
001410     03 PC-NIVO                 PIC 9(01).                              
001420     03 PC-ZZP                  PIC X(01).                              
001430     03 PC-EZ                   PIC X(01).                              
001440     03 PC-BV                   PIC X(01).                              
001450     03 PC-SVC                  PIC X(01).                              
001460     03 PC-STATUS               PIC X(01).                              
001470     03 PC-VERSIE                PIC X(05).                             
001480     03 PC-SORT                 PIC X(10).                              
001490     03 FILLER                  PIC X(03).                              
001500     03 PC-OUT-REKNR             PIC X(05).                             
001510     03 PC-COD-PAI               PIC X(20).                             
001520     03 PC-IND-GRUPO             PIC X(01).                             
001530     03 PC-TIPO-RELATORIO        PIC X(16).                             
001540     03 PC-TIPO-RAIZ             PIC X(10).                             
001550     03 PC-TIPO-CONTA            PIC X(16).                             
001560     03 PC-NATUREZA              PIC X(06).                             
001570     03 PC-IND-VALIDO            PIC X(01).                             
001580                                                                        
001590* VISAO ALTERNATIVA - FLAGS DE APLICABILIDADE COMO TABELA (4 POS)       
001600 01  REG-PLANO-CONTAS-FLAGS REDEFINES REG-PLANO-CONTAS.                 
001610     03 FILLER                  PIC X(87).                              
001620     03 PC-FLAG-ENTIDADE        PIC X OCCURS 4.                         
001630     03 FILLER                  PIC X(94).                              
001640                                                                        
001650*****************************************************************       
001660* LINHAS DO RELATORIO DE CONTROLE (132 COLUNAS)                         
001670*****************************************************************       
001680 FD  RELATO                                                             
001690     LABEL RECORD IS OMITTED.                                           
001700 01  REG-RELATO.                                                        
001710     03 FILLER                 PIC X(132).                              
001720                                                                        
001730 WORKING-STORAGE SECTION.                                               
001740* STATUS DE E/S DOS QUATRO ARQUIVOS DO PROGRAMA.                        
001750* (NAO HA TRATAMENTO ESPECIAL DE FILE STATUS NESTE PROGRAMA).           
001760 77 FS-PARAMETRO            PIC X(02) VALUE SPACES.                     
001770 77 FS-SAIDA                PIC X(02) VALUE SPACES.                     
001780 77 FS-PLANO                PIC X(02) VALUE SPACES.                     
001790 77 FS-RELATO               PIC X(02) VALUE SPACES.                     
001800* LIGADO PELO READ AT END DA TABELA RGS ENRIQUECIDA (RGS-SAIDA).        
001810* (TESTADO NA CLAUSULA PERFORM UNTIL DE P000-INICIO).                   
001820 77 WS-FIM-ARQUIVO          PIC 9     COMP VALUE ZERO.                  
001830* INDICE USADO TANTO NA ZERAGEM DOS TOTAIS QUANTO NA COPIA DE FLAGS.    
001840* (REUTILIZADO EM DOIS LACOS DIFERENTES DO PROGRAMA).                   
001850 77 WS-SUBSCRITO            PIC 9(02) COMP VALUE ZERO.                  
001860* CH-0601 - POSICAO DO VETOR OUTF-FLAG-ENTIDADE PARA O TIPO PEDIDO.     
001870* (1=ZZP, 2=EZ, 3=BV, 4=SVC - MESMA ORDEM USADA NO RGS010).             
001880 77 WS-INDICE-ENTIDADE       PIC 9     COMP VALUE ZERO.                 
001890* FLAG DE APLICABILIDADE DA CONTA A ENTIDADE PEDIDA ("J" OU "P" PASSA). 
001900* ("N" = NAO SE APLICA A ESTE TIPO DE ENTIDADE).                        
001910 77 WS-FLAG-ENTIDADE        PIC X(01) VALUE SPACES.                     
001920* "Y" SO DEPOIS QUE O REGISTRO PASSAR EM TODOS OS FILTROS.              
001930* (QUALQUER FILTRO REPROVADO MANTEM O FLAG EM "N").                     
001940 77 WS-ACEITA-REGISTRO      PIC X(01) VALUE SPACES.                     
001950                                                                        
001960* CONTADORES DO RELATORIO DE CONTAGEM FINAL.                            
001970* (IMPRESSOS POR P900-ENCERRAMENTO NO FIM DO BATCH).                    
001980 01 WS-TOTAIS-FILTRO.                                                   
001990* TODO REGISTRO DA TABELA RGS ENRIQUECIDA, SEM EXCECAO.                 
002000* (SOMA DOS OUTROS QUATRO TOTAIS ABAIXO, MAIS OS SELECIONADOS).         
002010    03 TOT-LIDOS             PIC 9(07) COMP VALUE ZERO.                 
002020* PASSOU POR TODOS OS FILTROS - GRAVADO NO PLANO DE CONTAS FINAL.       
002030* (STATUS, ENTIDADE E NIVEL, TODOS DENTRO DO CRITERIO PEDIDO).          
002040    03 TOT-SELECIONADOS      PIC 9(07) COMP VALUE ZERO.                 
002050* CONTA NAO SE APLICA AO TIPO DE ENTIDADE PEDIDO NO PARAMETRO.          
002060* (FLAG DA TABELA OUTF-FLAG-ENTIDADE VEIO "N" PARA ESTE TIPO).          
002070    03 TOT-FORA-ENTIDADE     PIC 9(07) COMP VALUE ZERO.                 
002080* NIVO DA CONTA MAIOR QUE O NIVEL MAXIMO PEDIDO NO PARAMETRO.           
002090* (EXEMPLO: PARAMETRO 3 DESCARTA CONTAS DE NIVEL 4 E 5).                
002100    03 TOT-FORA-NIVEL        PIC 9(07) COMP VALUE ZERO.                 
002110* CH-0534 - REGISTRO SEM VALIDACAO OU STATUS INATIVO NO RGS010.         
002120* (ANTES DO CH-0534 ESTES REGISTROS ERAM FILTRADOS NORMALMENTE).        
002130    03 TOT-INVALIDOS         PIC 9(07) COMP VALUE ZERO.                 
002140    03 FILLER                PIC X(06) VALUE SPACES.                    
002150                                                                        
002160* VISAO EM VETOR DOS MESMOS CINCO TOTAIS - FACILITA A ZERAGEM EM LACO.  
002170* (MESMA TECNICA DE REDEFINES USADA NO VETOR DO RGS010).                
002180 01 WS-TOTAIS-TABELA REDEFINES WS-TOTAIS-FILTRO.                        
002190    03 TOT-ACUM OCCURS 5     PIC 9(07) COMP.                            
002200    03 FILLER                PIC X(06).                                 
002210                                                                        
002220* LINHAS IMPRESSAS DO RELATORIO DE CONTROLE                             
002230 01 LINHA-CABEC1.                                                       
002240    03 FILLER PIC X(04) VALUE SPACES.                                   
002250    03 FILLER PIC X(42) VALUE                                           
002260       "RGS040 - FILTRO DE PLANO DE CONTAS P/ TIPO".                    
002270    03 FILLER PIC X(16) VALUE " DE ENTIDADE : ".                        
002280    03 L1-ENTIDADE PIC X(12).                                           
002290    03 FILLER PIC X(58) VALUE SPACES.                                   
002300                                                                        
002310 01 LINHA-CABEC2.                                                       
002320    03 FILLER PIC X(04) VALUE SPACES.                                   
002330    03 FILLER PIC X(16) VALUE "NIVEL MAXIMO : ".                        
002340    03 L2-NIVEL    PIC 9(01).                                           
002350    03 FILLER PIC X(111) VALUE SPACES.                                  
002360                                                                        
002370 01 LINHA-TRACO.                                                        
002380    03 FILLER PIC X(132) VALUE ALL "-".                                 
002390                                                                        
002400 01 LINHA-CONT.                                                         
002410    03 FILLER PIC X(04) VALUE SPACES.                                   
002420    03 LC-ROTULO    PIC X(30) VALUE SPACES.                             
002430    03 LC-VALOR     PIC ZZZZZZ9.                                        
002440    03 FILLER PIC X(91) VALUE SPACES.                                   
002450                                                                        
002460 PROCEDURE DIVISION.                                                    
002470                                                                        
002480* ROTINA PRINCIPAL DO RGS040 - CONTROLA TODO O FLUXO DO BATCH.          
002490* (ABRE, LACO DE FILTRAGEM, FECHA - MESMO PADRAO DO RGS010).            
002500 P000-INICIO.                                                           
002510* ABRE OS QUATRO ARQUIVOS E LE O CARTAO DE PARAMETRO.                   
002520* (O CARTAO E LIDO E FECHADO LOGO NO INICIO, SO UMA VEZ).               
002530     PERFORM P010-ABRIR-ARQUIVOS THRU P010-SAIDA.                       
002540* LE O PRIMEIRO REGISTRO ANTES DE ENTRAR NO LACO DE FILTRAGEM.          
002560* (MESMO READ DE P020 - REUTILIZADO PARA NAO DUPLICAR O AT END).        
002570     PERFORM P020-LER-SAIDA THRU P020-SAIDA.                            
002580* FILTRA REGISTRO A REGISTRO ENQUANTO NAO CHEGAR O FIM DO ARQUIVO.      
002590* (WS-FIM-ARQUIVO LIGADO EM P020 QUANDO O READ DEVOLVER AT END).        
002600     PERFORM P100-FILTRA-REGISTRO THRU P100-SAIDA                       
002610             UNTIL WS-FIM-ARQUIVO = 1.                                  
002620* FIM DE ARQUIVO - IMPRIME A CONTAGEM FINAL E FECHA TUDO.               
002630* (UNICA SAIDA DO LACO PRINCIPAL).                                      
002640     PERFORM P900-ENCERRAMENTO THRU P900-SAIDA.                         
002650     STOP RUN.                                                          
002660                                                                        
002670*-----------------------------------------------------------------      
002680* ABERTURA DOS ARQUIVOS E LEITURA DO CARTAO DE PARAMETROS               
002690*-----------------------------------------------------------------      
002700 P010-ABRIR-ARQUIVOS.                                                   
002710* CARTAO DE PARAMETRO COM O TIPO DE ENTIDADE E O NIVEL MAXIMO.          
002720* (LAYOUT DESCRITO NA FD RGS-PARAMETRO).                                
002730     OPEN INPUT  RGS-PARAMETRO.                                         
002740* TABELA RGS ENRIQUECIDA, GRAVADA PELO RGS010.                          
002750* (LAYOUT IDENTICO AO REG-RGS-OUT GRAVADO PELO RGS010).                 
002760     OPEN INPUT  RGS-SAIDA.                                             
002770* PLANO DE CONTAS FILTRADO, PRONTO PARA IMPORTACAO NO MODULO CONTABIL.  
002780* (UNICO ARQUIVO DE SAIDA DE NEGOCIO DO PROGRAMA).                      
002790     OPEN OUTPUT PLANO-CONTAS.                                          
002800* RELATORIO DE CONTAGEM DO FILTRO, EMITIDO NO ENCERRAMENTO.             
002810* (LAYOUT DE 132 COLUNAS, PADRAO IMPRESSORA DO DEPARTAMENTO).           
002820     OPEN OUTPUT RELATO.                                                
002830* SE O CARTAO NAO VIER (ARQUIVO VAZIO), ASSUME O DEFAULT DO DEPARTAMENTO
002840     READ RGS-PARAMETRO                                                 
002850          AT END                                                        
002860             MOVE "B" TO PARM-ENTIDADE                                  
002870             MOVE 5   TO PARM-NIVEL-MAX.                                
002880* TIPO DE ENTIDADE FORA DO 88-LEVEL - CAI NO DEFAULT "B" (BV).          
002890* (PROTEGE O PROGRAMA DE UM CARTAO DIGITADO ERRADO).                    
002900     IF NOT ENTIDADE-88                                                 
002910         MOVE "B" TO PARM-ENTIDADE.                                     
002920* NIVEL FORA DO 88-LEVEL - CAI NO DEFAULT 5 (TODOS OS NIVEIS).          
002930* (PROTEGE O PROGRAMA DE UM CARTAO DIGITADO ERRADO).                    
002940     IF NOT NIVEL-88                                                    
002950         MOVE 5 TO PARM-NIVEL-MAX.                                      
002960* SO PRECISA DO CARTAO UMA VEZ - PODE FECHAR LOGO DEPOIS DE LER.        
002970* (NAO HA SEGUNDO READ DE RGS-PARAMETRO EM TODO O PROGRAMA).            
002980     CLOSE RGS-PARAMETRO.                                               
002990* PERCORRE O VETOR DE TOTAIS (5 POSICOES) ZERANDO UMA A UMA.            
003000* (MESMA TECNICA DE VARYING USADA NO RGS010 PARA 12 POSICOES).          
003010     PERFORM P011-ZERA-TOTAL THRU P011-SAIDA                            
003020             VARYING WS-SUBSCRITO FROM 1 BY 1                           
003030             UNTIL WS-SUBSCRITO > 5.                                    
003040 P010-SAIDA.                                                            
003050     EXIT.                                                              
003060                                                                        
003070* ZERA UM ACUMULADOR DO VETOR DE TOTAIS POR VEZ                         
003080 P011-ZERA-TOTAL.                                                       
003090     MOVE ZERO TO TOT-ACUM (WS-SUBSCRITO).                              
003100 P011-SAIDA.                                                            
003110     EXIT.                                                              
003120                                                                        
003130*-----------------------------------------------------------------      
003140* LEITURA SEQUENCIAL DA TABELA RGS ENRIQUECIDA                          
003150*-----------------------------------------------------------------      
003160 P020-LER-SAIDA.                                                        
003170* UNICO PONTO DO PROGRAMA QUE EXECUTA O READ DE RGS-SAIDA.              
003180* (REUTILIZADO NO LACO PRINCIPAL, SEM DUPLICAR O AT END).               
003190     READ RGS-SAIDA                                                     
003200          AT END                                                        
003210* LIGA O FLAG QUE ENCERRA O LACO PRINCIPAL DE FILTRAGEM.                
003220* (WS-FIM-ARQUIVO TESTADO NA CLAUSULA PERFORM UNTIL DE P000).           
003230             MOVE 1 TO WS-FIM-ARQUIVO.                                  
003240 P020-SAIDA.                                                            
003250     EXIT.                                                              
003260                                                                        
003270*-----------------------------------------------------------------      
003280* FILTRO PRINCIPAL - STATUS ATIVO, FLAG DA ENTIDADE, NIVEL MAXIMO       
003290*-----------------------------------------------------------------      
003300 P100-FILTRA-REGISTRO.                                                  
003310* CONTA MAIS UM REGISTRO LIDO NO TOTAL GERAL DA CONTAGEM.               
003320* (TOT-LIDOS SAI NA PRIMEIRA LINHA DO RELATORIO DE CONTAGEM).           
003330     ADD 1 TO TOT-LIDOS.                                                
003340* COMECA PESSIMISTA - SO VIRA "Y" SE PASSAR EM TODOS OS FILTROS.        
003350* (OPOSTO DO PADRAO OTIMISTA USADO NO VALIDADOR DO RGS010).             
003360     MOVE "N" TO WS-ACEITA-REGISTRO.                                    
003370* CH-0534 - SO SEGUE PARA O FILTRO DE ENTIDADE SE VALIDO E ATIVO NO RGS0
003380     IF OUT-IND-VALIDO-88 AND OT-STATUS-88                              
003390         GO TO P100-CHECA-ENTIDADE.                                     
003400* REGISTRO SEM VALIDACAO OU INATIVO - NAO PASSA PARA OS OUTROS FILTROS. 
003410* (NAO FAZ SENTIDO TESTAR ENTIDADE/NIVEL DE UM REGISTRO JA INVALIDO).   
003420     ADD 1 TO TOT-INVALIDOS.                                            
003430* DESVIA DIRETO PARA O PONTO COMUM DE GRAVACAO/DESCARTE.                
003440* (WS-ACEITA-REGISTRO JA ESTA EM "N" NESTE PONTO).                      
003450     GO TO P100-GRAVA.                                                  
003460* FILTRO DE ENTIDADE - SO PASSA QUEM SE APLICA AO TIPO PEDIDO.          
003470* (SEGUNDO DOS TRES FILTROS DO PROGRAMA, DEPOIS DO STATUS).             
003480 P100-CHECA-ENTIDADE.                                                   
003490* ACHA O FLAG DE APLICABILIDADE CORRESPONDENTE AO PARAMETRO PEDIDO.     
003500* (ROTINA P110, DETALHADA MAIS ABAIXO).                                 
003510     PERFORM P110-ACHA-FLAG-ENTIDADE THRU P110-SAIDA.                   
003520* "J" = SE APLICA SEMPRE; "P" = SE APLICA PARCIALMENTE; QUALQUER OUTRO S
003530     IF WS-FLAG-ENTIDADE NOT = "J" AND WS-FLAG-ENTIDADE NOT = "P"       
003540* CONTA MAIS UM REGISTRO FORA DA ENTIDADE SOLICITADA.                   
003550* (TOT-FORA-ENTIDADE SAI NA TERCEIRA LINHA DO RELATORIO).               
003560         ADD 1 TO TOT-FORA-ENTIDADE                                     
003570         GO TO P100-GRAVA.                                              
003580* FILTRO DE NIVEL - SO PASSA QUEM NAO PASSA DO NIVEL MAXIMO PEDIDO.     
003590* (TERCEIRO E ULTIMO FILTRO DO PROGRAMA).                               
003600     IF OT-NIVO > PARM-NIVEL-MAX                                        
003610* CONTA MAIS UM REGISTRO FORA DO NIVEL MAXIMO PEDIDO.                   
003620* (TOT-FORA-NIVEL SAI NA QUARTA LINHA DO RELATORIO).                    
003630         ADD 1 TO TOT-FORA-NIVEL                                        
003640         GO TO P100-GRAVA.                                              
003650* PASSOU EM TODOS OS FILTROS - PODE GRAVAR NO PLANO FINAL.              
003660* (STATUS, ENTIDADE E NIVEL - OS TRES FILTROS DO PROGRAMA).             
003670     MOVE "Y" TO WS-ACEITA-REGISTRO.                                    
003680* PONTO COMUM DE GRAVACAO - CAI AQUI TANTO O ACEITO QUANTO O DESCARTADO.
003690* (MESMO PADRAO DO P600-GRAVA-SAIDA NO RGS010).                         
003700 P100-GRAVA.                                                            
003710* SO GRAVA O REGISTRO SELECIONADO - O DESCARTADO SO E CONTADO.          
003720* (NAO HA ARQUIVO DE DESCARTE NESTE PROGRAMA).                          
003730     IF WS-ACEITA-REGISTRO = "Y"                                        
003740         PERFORM P200-GRAVA-PLANO THRU P200-SAIDA                       
003750* CONTA MAIS UM REGISTRO SELECIONADO NO TOTAL GERAL DA CONTAGEM.        
003760* (TOT-SELECIONADOS SAI NA SEGUNDA LINHA DO RELATORIO).                 
003770         ADD 1 TO TOT-SELECIONADOS.                                     
003790* LE O PROXIMO REGISTRO DA TABELA E VOLTA AO LACO PRINCIPAL.            
003800* (MESMO READ DE P020 - REUTILIZADO PARA NAO DUPLICAR O AT END).        
003810     PERFORM P020-LER-SAIDA THRU P020-SAIDA.                            
003820 P100-SAIDA.                                                            
003830     EXIT.                                                              
003840                                                                        
003850*-----------------------------------------------------------------      
003860* LOCALIZA O FLAG DE APLICABILIDADE CORRESPONDENTE AO PARAMETRO         
003870*-----------------------------------------------------------------      
003880 P110-ACHA-FLAG-ENTIDADE.                                               
003890* DEFAULT "N" (NAO SE APLICA) - SO MUDA SE ACHAR A POSICAO CERTA.       
003900* (PROTEGE CONTRA UM PARAMETRO DE ENTIDADE INVALIDO).                   
003910     MOVE "N" TO WS-FLAG-ENTIDADE.                                      
003920* ZERA O INDICE ANTES DE TESTAR QUAL TIPO DE ENTIDADE FOI PEDIDO.       
003930* (WS-INDICE-ENTIDADE ZERO INDICA PARAMETRO NAO RECONHECIDO).           
003940     MOVE ZERO TO WS-INDICE-ENTIDADE.                                   
003950* ZZP OCUPA A 1A POSICAO DO VETOR OUTF-FLAG-ENTIDADE.                   
003960* (MESMA ORDEM DO VETOR WS-TOTAIS-RELATORIO NO RGS010).                 
003970     IF PARM-ENTIDADE = "Z" MOVE 1 TO WS-INDICE-ENTIDADE.               
003980* EZ OCUPA A 2A POSICAO DO VETOR OUTF-FLAG-ENTIDADE.                    
003990* (INCLUIDO PELO CH-0204).                                              
004000     IF PARM-ENTIDADE = "E" MOVE 2 TO WS-INDICE-ENTIDADE.               
004010* BV OCUPA A 3A POSICAO DO VETOR OUTF-FLAG-ENTIDADE.                    
004020* (TIPO ORIGINAL DO PROGRAMA, CH-0120).                                 
004030     IF PARM-ENTIDADE = "B" MOVE 3 TO WS-INDICE-ENTIDADE.               
004040* SVC OCUPA A 4A POSICAO DO VETOR OUTF-FLAG-ENTIDADE (CH-0319).         
004050* (ULTIMO TIPO DE ENTIDADE INCLUIDO NA TABELA RGS).                     
004060     IF PARM-ENTIDADE = "S" MOVE 4 TO WS-INDICE-ENTIDADE.               
004070* SO BUSCA O FLAG SE ACHOU UMA POSICAO VALIDA NO VETOR.                 
004080* (EVITA UM SUBSCRITO ZERO OU FORA DA FAIXA NO OCCURS 4).               
004090     IF WS-INDICE-ENTIDADE NOT = ZERO                                   
004100         MOVE OUTF-FLAG-ENTIDADE (WS-INDICE-ENTIDADE)                   
004110             TO WS-FLAG-ENTIDADE.                                       
004120 P110-SAIDA.                                                            
004130     EXIT.                                                              
004140                                                                        
004150*-----------------------------------------------------------------      
004160* GRAVA O REGISTRO SELECIONADO NO PLANO DE CONTAS FINAL                 
004170*-----------------------------------------------------------------      
004180 P200-GRAVA-PLANO.                                                      
004190* OS CAMPOS ORIGINAIS DO MESTRE RGS SAO REPASSADOS NA INTEGRA.          
004200* (MESMO PRINCIPIO DO BLOCO ORIGINAL GRAVADO PELO RGS010).              
004210     MOVE OT-CODE            TO PC-CODE.                                
004220* DESCRICAO DA CONTA, EM HOLANDES, VINDA DO MESTRE ORIGINAL.            
004230* (NAO E TRADUZIDA - SO A CLASSIFICACAO INTERNA USA PORTUGUES).         
004240     MOVE OT-OMSKORT          TO PC-OMSKORT.                            
004250* NUMERO DA CONTA TAL COMO DIGITADO NO MESTRE ORIGINAL.                 
004260* (PODE VIR COM BRANCOS A ESQUERDA - VER OUT-REKNR PARA A VERSAO AJUSTAD
004270     MOVE OT-REKNR            TO PC-REKNR.                              
004280* INDICADOR DEVEDORA/CREDORA VINDO DO MESTRE ORIGINAL.                  
004290* (MESMO CAMPO USADO PELO RGS010 PARA CALCULAR A NATUREZA).             
004300     MOVE OT-DC               TO PC-DC.                                 
004310* NIVEL DA CONTA NA HIERARQUIA DO PLANO DE CONTAS RGS.                  
004320* (USADO TAMBEM NO FILTRO DE NIVEL MAXIMO DE P100).                     
004330     MOVE OT-NIVO             TO PC-NIVO.                               
004340* CH-0601 - COPIA OS QUATRO FLAGS DE APLICABILIDADE VIA TABELA.         
004350* (ANTES DO CH-0601 OS QUATRO FLAGS ERAM COPIADOS UM A UM).             
004360     PERFORM P210-COPIA-FLAG THRU P210-SAIDA                            
004370             VARYING WS-SUBSCRITO FROM 1 BY 1                           
004380             UNTIL WS-SUBSCRITO > 4.                                    
004390* STATUS DA CONTA (ATIVA/INATIVA) VINDO DO MESTRE ORIGINAL.             
004400* (JA CONFERIDO NO FILTRO DE P100 ANTES DE CHEGAR AQUI).                
004410     MOVE OT-STATUS           TO PC-STATUS.                             
004420* VERSAO DA TABELA RGS EM VIGOR QUANDO O MESTRE FOI CLASSIFICADO.       
004430* (UTIL PARA AUDITORIA QUANDO A TABELA RGS MUDA DE VERSAO).             
004440     MOVE OT-VERSIE           TO PC-VERSIE.                             
004450* CAMPO DE ORDENACAO ALTERNATIVA VINDO DO MESTRE ORIGINAL.              
004460* (NAO USADO PELO FILTRO - SO REPASSADO PARA O MODULO CONTABIL).        
004470     MOVE OT-SORT             TO PC-SORT.                               
004480* OS CAMPOS ENRIQUECIDOS PELO RGS010 TAMBEM VAO NA INTEGRA.             
004490* (SEGUNDO BLOCO DE CAMPOS DE REG-PLANO-CONTAS).                        
004500     MOVE OUT-REKNR           TO PC-OUT-REKNR.                          
004510* CODIGO DO GRUPO-PAI NA HIERARQUIA, CALCULADO PELO RGS010.             
004520* (FACILITA A MONTAGEM DA ARVORE DE CONTAS NO MODULO CONTABIL).         
004530     MOVE OUT-COD-PAI         TO PC-COD-PAI.                            
004540* INDICADOR DE CONTA-GRUPO OU CONTA-FOLHA, CALCULADO PELO RGS010.       
004550* (USADO PELO MODULO CONTABIL PARA DECIDIR SE A CONTA RECEBE LANCAMENTO)
004560     MOVE OUT-IND-GRUPO       TO PC-IND-GRUPO.                          
004570* BALANCO OU RESULTADO, CALCULADO PELO RGS010.                          
004580* (DEFINE EM QUAL DEMONSTRACAO A CONTA APARECE).                        
004590     MOVE OUT-TIPO-RELATORIO  TO PC-TIPO-RELATORIO.                     
004600* ATIVO/PASSIVO/PATRIMONIO/RECEITA/DESPESA, CALCULADO PELO RGS010.      
004610* (CAMPO MAIS CONSULTADO PELO MODULO CONTABIL DO CLIENTE).              
004620     MOVE OUT-TIPO-RAIZ       TO PC-TIPO-RAIZ.                          
004630* SUBTIPO DA CONTA, CALCULADO PELO RGS010.                              
004640* (EM BRANCO PARA PATRIMONIO LIQUIDO E RECEITA).                        
004650     MOVE OUT-TIPO-CONTA      TO PC-TIPO-CONTA.                         
004660* NATUREZA DEVEDORA/CREDORA, CALCULADA PELO RGS010.                     
004670* (USADA PELO MODULO CONTABIL PARA VALIDAR O LANCAMENTO).               
004680     MOVE OUT-NATUREZA        TO PC-NATUREZA.                           
004690* INDICADOR DE VALIDO/REJEITADO, REPASSADO DO RGS010.                   
004700* (SEMPRE "Y" NESTE PONTO - SO O REGISTRO VALIDO CHEGA A P200).         
004710     MOVE OUT-IND-VALIDO      TO PC-IND-VALIDO.                         
004720* UNICO PONTO DO PROGRAMA QUE GRAVA NO PLANO DE CONTAS FINAL.           
004730* (SIMETRICO AO UNICO PONTO DE GRAVACAO DO RGS010).                     
004740     WRITE REG-PLANO-CONTAS.                                            
004750 P200-SAIDA.                                                            
004760     EXIT.                                                              
004770                                                                        
004780* CH-0601 - COPIA DOS FLAGS DE ENTIDADE VIA TABELA (PC-FLAG-ENTIDADE)   
004790* (CHAMADO EM LACO POR P200, UMA VEZ PARA CADA UMA DAS 4 ENTIDADES).    
004800 P210-COPIA-FLAG.                                                       
004810* CH-0601 - MESMA POSICAO DO VETOR DE ORIGEM PARA O VETOR DE DESTINO.   
004820* (COPIA DIRETA, SEM NENHUMA TRADUCAO DE VALOR).                        
004830     MOVE OUTF-FLAG-ENTIDADE (WS-SUBSCRITO)                             
004840         TO PC-FLAG-ENTIDADE (WS-SUBSCRITO).                            
004850 P210-SAIDA.                                                            
004860     EXIT.                                                              
004870                                                                        
004880*-----------------------------------------------------------------      
004890* ENCERRAMENTO - IMPRIME A CONTAGEM FINAL E FECHA ARQUIVOS              
004900*-----------------------------------------------------------------      
004910 P900-ENCERRAMENTO.                                                     
004920* ENCERRAMENTO - IMPRIME A CONTAGEM FINAL E FECHA ARQUIVOS.             
004930* (UNICO PARAGRAFO QUE ESCREVE NO RELATO).                              
004940     MOVE "DESCONHECIDO" TO L1-ENTIDADE.                                
004950* TRADUZ O CODIGO DE 1 POSICAO PARA A SIGLA USADA NO CABECALHO.         
004960* (MESMO PADRAO DE TRADUCAO USADO NO P110-ACHA-FLAG-ENTIDADE).          
004970     IF PARM-ENTIDADE = "Z" MOVE "ZZP" TO L1-ENTIDADE.                  
004980* IDEM PARA O TIPO EZ (CH-0204).                                        
004990* (EZ = ENTIDADE UNIPESSOAL, TERMO HOLANDES "EENMANSZAAK").             
005000     IF PARM-ENTIDADE = "E" MOVE "EZ"  TO L1-ENTIDADE.                  
005010* IDEM PARA O TIPO BV (O TIPO ORIGINAL DO PROGRAMA, CH-0120).           
005020* (BV = SOCIEDADE LIMITADA, TERMO HOLANDES "BESLOTEN VENNOOTSCHAP").    
005030     IF PARM-ENTIDADE = "B" MOVE "BV"  TO L1-ENTIDADE.                  
005040* IDEM PARA O TIPO SVC (CH-0319).                                       
005050* (SVC = SOCIEDADE DE PROFISSIONAL LIBERAL).                            
005060     IF PARM-ENTIDADE = "S" MOVE "SVC" TO L1-ENTIDADE.                  
005070* CABECALHO COM O TIPO DE ENTIDADE SOLICITADO NO PARAMETRO.             
005080* (L1-ENTIDADE JA TRADUZIDO PARA A SIGLA NESTE PONTO).                  
005090     WRITE REG-RELATO FROM LINHA-CABEC1 AFTER C01.                      
005100* CH-0499 - O RELATORIO TAMBEM INFORMA O NIVEL MAXIMO UTILIZADO.        
005110* (ANTES DO CH-0499 O OPERADOR NAO TINHA COMO CONFERIR O PARAMETRO).    
005120     MOVE PARM-NIVEL-MAX TO L2-NIVEL.                                   
005130     WRITE REG-RELATO FROM LINHA-CABEC2 AFTER 1.                        
005140     WRITE REG-RELATO FROM LINHA-TRACO  AFTER 1.                        
005150                                                                        
005160* BLOCO DE CONTAGEM - UMA LINHA PARA CADA TOTAL DO FILTRO.              
005170* (CINCO LINHAS, NA MESMA ORDEM DO VETOR WS-TOTAIS-TABELA).             
005180     MOVE "REGISTROS LIDOS.............:" TO LC-ROTULO.                 
005190     MOVE TOT-LIDOS TO LC-VALOR.                                        
005200     WRITE REG-RELATO FROM LINHA-CONT AFTER 2.                          
005210* TOT-SELECIONADOS - O QUE DE FATO FOI GRAVADO NO PLANO FINAL.          
005220* (DEVE SER IGUAL AO NUMERO DE REGISTROS DO ARQUIVO PLANOCTA).          
005230     MOVE "REGISTROS SELECIONADOS......:" TO LC-ROTULO.                 
005240     MOVE TOT-SELECIONADOS TO LC-VALOR.                                 
005250     WRITE REG-RELATO FROM LINHA-CONT AFTER 1.                          
005260* TOT-FORA-ENTIDADE - DESCARTADO PELO FILTRO DE APLICABILIDADE.         
005270* (ZERO SE O TIPO DE ENTIDADE PEDIDO FOR "B" NA MAIORIA DOS PLANOS).    
005280     MOVE "FORA DA ENTIDADE SOLICITADA.:" TO LC-ROTULO.                 
005290     MOVE TOT-FORA-ENTIDADE TO LC-VALOR.                                
005300     WRITE REG-RELATO FROM LINHA-CONT AFTER 1.                          
005310* TOT-FORA-NIVEL - DESCARTADO PELO FILTRO DE PROFUNDIDADE.              
005320* (ZERO SE O PARAMETRO DE NIVEL FOR 5).                                 
005330     MOVE "FORA DO NIVEL MAXIMO........:" TO LC-ROTULO.                 
005340     MOVE TOT-FORA-NIVEL TO LC-VALOR.                                   
005350     WRITE REG-RELATO FROM LINHA-CONT AFTER 1.                          
005360* TOT-INVALIDOS - CH-0534, SEM VALIDACAO OU INATIVO NO RGS010.          
005370* (DEVERIA SER ZERO NUM PLANO DE CONTAS BEM CLASSIFICADO).              
005380     MOVE "REGISTROS INVALIDOS.........:" TO LC-ROTULO.                 
005390     MOVE TOT-INVALIDOS TO LC-VALOR.                                    
005400     WRITE REG-RELATO FROM LINHA-CONT AFTER 1.                          
005410                                                                        
005420* FECHA OS TRES ARQUIVOS AINDA ABERTOS ANTES DE VOLTAR AO P000-INICIO.  
005430* (RGS-SAIDA, PLANO-CONTAS E O RELATO).                                 
005440     CLOSE RGS-SAIDA.                                                   
005450     CLOSE PLANO-CONTAS.                                                
005460     CLOSE RELATO.                                                      
005470 P900-SAIDA.                                                            
005480     EXIT.                                                              
